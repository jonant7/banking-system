000100******************************************************************
000200* CPCTAMAE                                                      *
000300*        LIBRERIA CORTES.CAF.COPYLIB(CPCTAMAE)                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(CTA-)                                             *
000700* ... REEMPLAZA AL DCLGEN DE ORIGEN.TBCURCTA - EL MAESTRO DE     *
000800*     CUENTAS AHORA VIVE EN ARCHIVO RELATIVO, NO EN DB2.         *
000900******************************************************************
001000*
001100******************************************************************
001200*     LAYOUT MAESTRO DE CUENTAS (ACCTMAS)                       *
001300*     LARGO REGISTRO = 100 BYTES                                 *
001400******************************************************************
001500 01  CTA-REGISTRO.
001600*        POSICION RELATIVA (1:36) LLAVE SUBROGADA DE LA CUENTA
001700     03  CTA-UUID                PIC X(36)         VALUE SPACES.
001800*        NUMERO DE CUENTA - SOLO DIGITOS, 6-20 POSICIONES
001900     03  CTA-NUMERO               PIC 9(20)         VALUE ZEROS.
002000*        S = AHORROS   C = CORRIENTE
002100     03  CTA-TIPO                 PIC X(01)         VALUE SPACES.
002200         88  CTA-TIPO-AHORROS                       VALUE 'S'.
002300         88  CTA-TIPO-CORRIENTE                     VALUE 'C'.
002400     03  CTA-SALDO-INICIAL        PIC S9(11)V99 COMP-3
002500                                                     VALUE ZEROS.
002600     03  CTA-SALDO-ACTUAL         PIC S9(11)V99 COMP-3
002700                                                     VALUE ZEROS.
002800*        MISMO SALDO VISTO SIN SIGNO, PARA EDICION RAPIDA EN
002900*        LISTADOS QUE NO IMPRIMEN EL SIGNO (VER PGMESTCAF)
003000     03  CTA-SALDO-ACTUAL-ABS REDEFINES CTA-SALDO-ACTUAL
003100                              PIC 9(11)V99 COMP-3.
003200*        A=ACTIVA  I=INACTIVA  S=SUSPENDIDA  C=CERRADA
003300     03  CTA-ESTADO               PIC X(01)         VALUE SPACES.
003400         88  CTA-ACTIVA                             VALUE 'A'.
003500         88  CTA-INACTIVA                           VALUE 'I'.
003600         88  CTA-SUSPENDIDA                         VALUE 'S'.
003700         88  CTA-CERRADA                            VALUE 'C'.
003800*        LLAVE FORANEA AL MAESTRO DE CLIENTES (CLI-UUID)
003900     03  CTA-CLIENTE-UUID         PIC X(36)         VALUE SPACES.
004000     03  FILLER                   PIC X(04)         VALUE SPACES.
