000100*    CPMOVCTA
000200**************************************************
000300*         LAYOUT MOVIMIENTO DE CUENTA (TRANLOG)   *
000400*         LARGO 150 BYTES                         *
000500**************************************************
000600 01  MOV-REGISTRO.
000700*        POSICION RELATIVA (1:36) LLAVE SUBROGADA DEL MOVIMIENTO
000800     03  MOV-UUID                 PIC X(36)    VALUE SPACES.
000900*        D = DEPOSITO   W = EXTRACCION (WITHDRAWAL)
001000     03  MOV-TIPO                 PIC X(01)    VALUE SPACES.
001100         88  MOV-DEPOSITO                      VALUE 'D'.
001200         88  MOV-EXTRACCION                    VALUE 'W'.
001300     03  MOV-IMPORTE              PIC S9(11)V99 COMP-3
001400                                                 VALUE ZEROS.
001500     03  MOV-SALDO-ANTES          PIC S9(11)V99 COMP-3
001600                                                 VALUE ZEROS.
001700     03  MOV-SALDO-DESPUES        PIC S9(11)V99 COMP-3
001800                                                 VALUE ZEROS.
001900     03  MOV-REFERENCIA           PIC X(40)    VALUE SPACES.
002000*        LLAVE FORANEA A LA CUENTA (CTA-UUID)
002100     03  MOV-CUENTA-UUID          PIC X(36)    VALUE SPACES.
002200*        FECHA Y HORA DE POSTEO, CCYYMMDDHHMMSS
002300     03  MOV-FECHA-HORA.
002400         05  MOV-FECHA            PIC 9(08)    VALUE ZEROS.
002500         05  MOV-HORA             PIC 9(06)    VALUE ZEROS.
002600*        MISMA FECHA/HORA VISTA COMO UN SOLO CAMPO NUMERICO
002700*        PARA COMPARAR RANGOS EN EL ESTADO DE CUENTA
002800     03  MOV-FECHA-HORA-NUM REDEFINES MOV-FECHA-HORA
002900                              PIC 9(14).
003000     03  FILLER                   PIC X(05)    VALUE SPACES.
