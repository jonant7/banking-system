000100******************************************************************
000200* CPCLIMAE                                                      *
000300*        LIBRERIA CORTES.CAF.COPYLIB(CPCLIMAE)                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(CLI-)                                             *
000700* ... REEMPLAZA AL DCLGEN DE ORIGEN.TBCURCLI - EL MAESTRO DE     *
000800*     CLIENTES AHORA VIVE EN ARCHIVO SECUENCIAL/RELATIVO, NO EN  *
000900*     DB2 (VER BITACORA PGMALCAF).                               *
001000******************************************************************
001100*
001200******************************************************************
001300*     LAYOUT MAESTRO DE CLIENTES (CUSTMAS)                       *
001400*     LARGO REGISTRO = 460 BYTES                                 *
001500******************************************************************
001600 01  CLI-REGISTRO.
001700*        POSICION RELATIVA (1:36) LLAVE SUBROGADA DEL CLIENTE
001800*        (SUSTITUYE AL UUID - VER NOTA DE DISEÑO EN PGMALCAF)
001900     03  CLI-UUID                PIC X(36)    VALUE SPACES.
002000*        POSICION RELATIVA (37:50) LLAVE DE NEGOCIO EXTERNA
002100     03  CLI-ID-EXTERNO           PIC X(50)    VALUE SPACES.
002200     03  CLI-NOMBRE               PIC X(50)    VALUE SPACES.
002300     03  CLI-APELLIDO             PIC X(50)    VALUE SPACES.
002400     03  CLI-SEXO                 PIC X(01)    VALUE SPACES.
002500         88  CLI-SEXO-MASC                     VALUE 'M'.
002600         88  CLI-SEXO-FEM                      VALUE 'F'.
002700*        FECHA DE NACIMIENTO CCYYMMDD
002800     03  CLI-FEC-NAC              PIC 9(08)    VALUE ZEROS.
002900*        MISMA FECHA VISTA POR COMPONENTES PARA EL CALCULO DE
003000*        EDAD EN AÑOS (VER 1300-EDAD-I DE PGMALCAF)
003100     03  CLI-FEC-NAC-AMD REDEFINES CLI-FEC-NAC.
003200         05  CLI-FEC-NAC-AAAA     PIC 9(04).
003300         05  CLI-FEC-NAC-MM       PIC 9(02).
003400         05  CLI-FEC-NAC-DD       PIC 9(02).
003500*        DOCUMENTO DE IDENTIDAD, SOLO DIGITOS, 10-20 POSICIONES
003600     03  CLI-IDENTIFICACION       PIC 9(20)    VALUE ZEROS.
003700     03  CLI-DIRECCION            PIC X(100)   VALUE SPACES.
003800     03  CLI-TELEFONO             PIC X(20)    VALUE SPACES.
003900*        CREDENCIAL - SE GUARDA YA CIFRADA (PGMRUCAF NO
004000*        INTERVIENE EN EL CIFRADO, SOLO EN REDONDEO DE SALDOS)
004100     03  CLI-CLAVE-HASH           PIC X(100)   VALUE SPACES.
004200*        A = ACTIVO   I = INACTIVO
004300     03  CLI-ESTADO               PIC X(01)    VALUE 'I'.
004400         88  CLI-ACTIVO                        VALUE 'A'.
004500         88  CLI-INACTIVO                      VALUE 'I'.
004600     03  CLI-FEC-ALTA             PIC 9(08)    VALUE ZEROS.
004700     03  CLI-FEC-ULT-MOD          PIC 9(08)    VALUE ZEROS.
004800     03  FILLER                   PIC X(58)    VALUE SPACES.
