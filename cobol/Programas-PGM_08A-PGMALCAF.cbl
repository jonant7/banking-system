000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMALCAF.
000300 AUTHOR. R-FLORES.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1986-03-10.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMALCAF  -  ALTA DE CLIENTES                               *
001100*    ==============================                              *
001200*    LEE SOLICITUDES DE ALTA DE CLIENTE DESDE EL ARCHIVO DE      *
001300*    ENTRADA (SOLICIT), VALIDA CADA CAMPO, RECHAZA LAS QUE       *
001400*    DUPLIQUEN EL ID EXTERNO O LA IDENTIFICACION YA EXISTENTE    *
001500*    EN EL MAESTRO DE CLIENTES (CUSTMAS), Y DE SER CORRECTA      *
001600*    GRABA UN NUEVO REGISTRO EN ESTADO ACTIVO.  EMITE UN         *
001700*    LISTADO (LISTADO) CON LAS ALTAS ACEPTADAS Y RECHAZADAS.     *
001800*                                                                *
001900******************************************************************
002000*                  BITACORA DE CAMBIOS                           *
002100*----------------------------------------------------------------*
002200* 1986-03-10  RFL  TKT-0001  VERSION ORIGINAL - ALTA DE CLIENTES  TKT-0001
002300* 1986-09-02  RFL  TKT-0044  SE AGREGA VALIDACION DE SEXO M/F     TKT-0044
002400* 1987-05-14  MTR  TKT-0091  CONTROL DE DUPLICADOS POR ID EXTERNO TKT-0091
002500* 1988-02-20  MTR  TKT-0133  CONTROL DE DUPLICADOS POR DOC IDENT. TKT-0133
002600* 1989-11-03  JVG  TKT-0188  VALIDACION DE EDAD MINIMA 18 ANOS    TKT-0188
002700* 1991-06-27  JVG  TKT-0240  DEPURACION DE TELEFONO - SOLO DIGITOSTKT-0240
002800* 1992-01-15  LRJ  TKT-0266  DEPURACION DE IDENTIFICACION A DIGITOTKT-0266
002900* 1993-08-09  LRJ  TKT-0301  SE AGREGA CIFRADO OPACO DE CLAVE     TKT-0301
003000* 1995-04-18  RFL  TKT-0355  REVISION GENERAL DE MENSAJES         TKT-0355
003100* 1998-12-01  MTR  TKT-0410  VENTANA DE SIGLO PARA FECHA DEL DIA  TKT-0410
003200* 1999-01-22  MTR  TKT-0412  AJUSTE AA2K - CALCULO DE EDAD CCYY   TKT-0412
003300* 2001-07-30  JVG  TKT-0460  CONTADORES DE RECHAZO POR MOTIVO     TKT-0460
003400* 2004-03-11  LRJ  TKT-0509  MAESTRO DE CLIENTES PASA A RELATIVO  TKT-0509
003500* 2004-03-11  LRJ  TKT-0509  SE ELIMINA EL LEGAJO CONTRA TBCURCLI TKT-0509
003600* 2007-10-05  RFL  TKT-0588  LLAVE SUBROGADA SECUENCIAL (SIN UUID)TKT-0588
003700* 2012-06-19  MTR  TKT-0702  DIRECCION AMPLIADA A 100 POSICIONES  TKT-0702
003800*----------------------------------------------------------------*
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT SOLICIT  ASSIGN TO DDENTRA
005200            FILE STATUS IS FS-SOLICIT.
005300
005400     SELECT CUSTMAS  ASSIGN TO DDCLIMA
005500            ORGANIZATION IS RELATIVE
005600            ACCESS MODE  IS DYNAMIC
005700            RELATIVE KEY IS WS-CLI-RELKEY
005800            FILE STATUS  IS FS-CUSTMAS.
005900
006000     SELECT LISTADO  ASSIGN TO DDLISTA
006100            FILE STATUS IS FS-LISTADO.
006200
006300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  SOLICIT
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000*    LAYOUT SOLICITUD DE ALTA DE CLIENTE - LARGO 350 BYTES
007100 01  REG-SOLICITUD.
007200     03  SOL-ID-EXTERNO          PIC X(50).
007300     03  SOL-NOMBRE              PIC X(50).
007400     03  SOL-APELLIDO            PIC X(50).
007500     03  SOL-SEXO                PIC X(01).
007600     03  SOL-FEC-NAC             PIC 9(08).
007700     03  SOL-IDENTIFICACION      PIC X(20).
007800     03  SOL-DIRECCION           PIC X(100).
007900     03  SOL-TELEFONO            PIC X(20).
008000     03  SOL-CLAVE               PIC X(30).
008100     03  FILLER                  PIC X(21).
008200
008300 FD  CUSTMAS.
008400     COPY CPCLIMAE.
008500
008600 FD  LISTADO
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-LISTADO.
009000     03  LST-DETALLE              PIC X(80).
009100     03  FILLER                   PIC X(10).
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600
009700*---- FILE STATUS ------------------------------------------------
009800 77  FS-SOLICIT                  PIC XX       VALUE SPACES.
009900     88  FS-SOLICIT-FIN                       VALUE '10'.
010000 77  FS-CUSTMAS                  PIC XX       VALUE SPACES.
010100     88  FS-CUSTMAS-FIN                       VALUE '10'.
010200     88  FS-CUSTMAS-NOTFND                    VALUE '23'.
010300 77  FS-LISTADO                  PIC XX       VALUE SPACES.
010400
010500*---- INTERRUPTORES -----------------------------------------------
010600 77  WS-REG-VALIDO                PIC X(02)   VALUE 'SI'.
010700 77  WS-DUPLICADO                 PIC X(02)   VALUE 'NO'.
010800
010900*---- CONTADORES (COMP PARA ACUMULADORES) -------------------------
011000 77  WS-CANT-LEIDOS        PIC 9(05) COMP     VALUE ZEROS.
011100 77  WS-CANT-GRABADOS      PIC 9(05) COMP     VALUE ZEROS.
011200 77  WS-CANT-RECH-VALID    PIC 9(05) COMP     VALUE ZEROS.
011300 77  WS-CANT-RECH-DUPLIC   PIC 9(05) COMP     VALUE ZEROS.
011400 77  WS-CLI-MAX-REL        PIC 9(08) COMP     VALUE ZEROS.
011500 77  WS-CLI-RELKEY         PIC 9(08) COMP     VALUE ZEROS.
011600 77  WS-CLI-RELKEY-ED      PIC 9(08)          VALUE ZEROS.
011700 77  WS-SUBI                PIC 9(02) COMP    VALUE ZEROS.
011800
011900*---- AREA DE TRABAJO PARA VALIDAR IDENTIFICACION Y TELEFONO -----
012000 01  WS-IDENT-LIMPIA.
012100     03  WS-IDENT-DIG        PIC 9(20)        VALUE ZEROS.
012200     03  WS-IDENT-CANT       PIC 9(02) COMP   VALUE ZEROS.
012300*    LA IDENTIFICACION CRUDA VISTA CARACTER POR CARACTER PARA EL
012400*    BARRIDO DE DEPURACION (TKT-0266)
012500 01  WS-IDENT-TABLA REDEFINES WS-IDENT-LIMPIA.
012600     03  WS-IDENT-CHAR       PIC X           OCCURS 22 TIMES.
012700
012800 01  WS-TEL-LIMPIO.
012900     03  WS-TEL-DIG          PIC X(20)        VALUE SPACES.
013000     03  WS-TEL-CANT         PIC 9(02) COMP    VALUE ZEROS.
013100*    EL TELEFONO CRUDO VISTO CARACTER POR CARACTER (TKT-0240)
013200 01  WS-TEL-TABLA REDEFINES WS-TEL-LIMPIO.
013300     03  WS-TEL-CHAR         PIC X            OCCURS 22 TIMES.
013400
013500*---- FECHA DEL SISTEMA (VENTANA DE SIGLO - TKT-0410/TKT-0412) ---
013600 01  WS-FECHA-HOY-AAMMDD.
013700     03  WS-HOY-AA           PIC 9(02)        VALUE ZEROS.
013800     03  WS-HOY-MM           PIC 9(02)        VALUE ZEROS.
013900     03  WS-HOY-DD           PIC 9(02)        VALUE ZEROS.
014000
014100 01  WS-FECHA-HOY-CCYYMMDD.
014200     03  WS-HOY-CCYY         PIC 9(04)        VALUE ZEROS.
014300     03  WS-HOY-CCYY-MM      PIC 9(02)        VALUE ZEROS.
014400     03  WS-HOY-CCYY-DD      PIC 9(02)        VALUE ZEROS.
014500*    MISMA FECHA VISTA COMO UN SOLO NUMERO PARA COMPARAR CONTRA
014600*    LA FECHA DE NACIMIENTO (NO ES FUTURA / EDAD >= 18)
014700 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
014800                              PIC 9(08).
014900
015000 77  WS-EDAD-ANIOS           PIC 9(03) COMP   VALUE ZEROS.
015100
015200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015300
015400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015500 PROCEDURE DIVISION.
015600
015700 MAIN-PROGRAM-I.
015800
015900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016100                           UNTIL FS-SOLICIT-FIN
016200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016300
016400 MAIN-PROGRAM-F. GOBACK.
016500
016600
016700*------------------------------------------------------------------
016800 1000-INICIO-I.
016900
017000     OPEN INPUT  SOLICIT
017100     IF FS-SOLICIT IS NOT EQUAL '00'
017200        DISPLAY '* ERROR EN OPEN SOLICIT   = ' FS-SOLICIT
017300        MOVE 9999 TO RETURN-CODE
017400        SET FS-SOLICIT-FIN TO TRUE
017500     END-IF
017600
017700     OPEN I-O    CUSTMAS
017800     IF FS-CUSTMAS IS NOT EQUAL '00' AND
017900        FS-CUSTMAS IS NOT EQUAL '05'
018000        DISPLAY '* ERROR EN OPEN CUSTMAS   = ' FS-CUSTMAS
018100        MOVE 9999 TO RETURN-CODE
018200        SET FS-SOLICIT-FIN TO TRUE
018300     END-IF
018400
018500     OPEN OUTPUT LISTADO
018600     IF FS-LISTADO IS NOT EQUAL '00'
018700        DISPLAY '* ERROR EN OPEN LISTADO   = ' FS-LISTADO
018800        MOVE 9999 TO RETURN-CODE
018900        SET FS-SOLICIT-FIN TO TRUE
019000     END-IF
019100
019200*    VENTANA DE SIGLO - TKT-0410/TKT-0412
019300     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE
019400     IF WS-HOY-AA < 50
019500        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
019600     ELSE
019700        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
019800     END-IF
019900     MOVE WS-HOY-MM TO WS-HOY-CCYY-MM
020000     MOVE WS-HOY-DD TO WS-HOY-CCYY-DD
020100
020200     PERFORM 1100-HALLAR-TOPE-I THRU 1100-HALLAR-TOPE-F
020300
020400     IF NOT FS-SOLICIT-FIN
020500        PERFORM 2900-LEER-SOLICIT-I THRU 2900-LEER-SOLICIT-F
020600     END-IF.
020700
020800 1000-INICIO-F. EXIT.
020900
021000
021100*---- RECORRE EL MAESTRO PARA HALLAR LA ULTIMA LLAVE USADA -------
021200 1100-HALLAR-TOPE-I.
021300
021400     MOVE ZEROS TO WS-CLI-MAX-REL
021500     MOVE ZEROS TO WS-CLI-RELKEY
021600
021700     PERFORM 1150-CONTAR-UNO-I THRU 1150-CONTAR-UNO-F
021800             UNTIL FS-CUSTMAS = '10'
021900
022000     MOVE '00' TO FS-CUSTMAS.
022100
022200 1100-HALLAR-TOPE-F. EXIT.
022300
022400
022500*---- CUENTA UN RENGLON DEL MAESTRO (CUERPO DEL BARRIDO) --------
022600 1150-CONTAR-UNO-I.
022700
022800     READ CUSTMAS NEXT RECORD
022900
023000     IF FS-CUSTMAS = '00'
023100        ADD 1 TO WS-CLI-MAX-REL
023200     END-IF.
023300
023400 1150-CONTAR-UNO-F. EXIT.
023500
023600
023700*------------------------------------------------------------------
023800 2000-PROCESO-I.
023900
024000     MOVE 'SI' TO WS-REG-VALIDO
024100     MOVE 'NO' TO WS-DUPLICADO
024200
024300     PERFORM 2100-VALIDAR-CAMPOS-I THRU 2100-VALIDAR-CAMPOS-F
024400
024500     IF WS-REG-VALIDO = 'SI'
024600        PERFORM 2200-VERIF-DUPLIC-I THRU 2200-VERIF-DUPLIC-F
024700     END-IF
024800
024900     IF WS-REG-VALIDO = 'SI' AND WS-DUPLICADO = 'NO'
025000        PERFORM 2300-HASH-CLAVE-I  THRU 2300-HASH-CLAVE-F
025100        PERFORM 2400-GRABAR-I      THRU 2400-GRABAR-F
025200     ELSE
025300        PERFORM 2500-RECHAZAR-I    THRU 2500-RECHAZAR-F
025400     END-IF
025500
025600     PERFORM 2900-LEER-SOLICIT-I THRU 2900-LEER-SOLICIT-F.
025700
025800 2000-PROCESO-F. EXIT.
025900
026000
026100*---- VALIDACIONES DE CAMPO (VER REGLAS DEL NEGOCIO) -------------
026200 2100-VALIDAR-CAMPOS-I.
026300
026400     IF SOL-NOMBRE = SPACES OR SOL-APELLIDO = SPACES OR
026500        SOL-DIRECCION = SPACES
026600        MOVE 'NO' TO WS-REG-VALIDO
026700        DISPLAY '* RECHAZO - NOMBRE/APELLIDO/DIRECCION EN BLANCO'
026800     END-IF
026900
027000     IF SOL-ID-EXTERNO = SPACES
027100        MOVE 'NO' TO WS-REG-VALIDO
027200        DISPLAY '* RECHAZO - ID EXTERNO EN BLANCO'
027300     END-IF
027400
027500     IF SOL-SEXO NOT = 'M' AND SOL-SEXO NOT = 'F'
027600        MOVE 'NO' TO WS-REG-VALIDO
027700        DISPLAY '* RECHAZO - SEXO INVALIDO: ' SOL-SEXO
027800     END-IF
027900
028000     IF SOL-CLAVE = SPACES
028100        MOVE 'NO' TO WS-REG-VALIDO
028200        DISPLAY '* RECHAZO - CLAVE EN BLANCO'
028300     END-IF
028400
028500     PERFORM 2110-VALIDAR-FEC-NAC-I THRU 2110-VALIDAR-FEC-NAC-F
028600     PERFORM 2120-DEPURAR-IDENT-I   THRU 2120-DEPURAR-IDENT-F
028700     PERFORM 2130-DEPURAR-TEL-I     THRU 2130-DEPURAR-TEL-F.
028800
028900 2100-VALIDAR-CAMPOS-F. EXIT.
029000
029100
029200*---- FECHA DE NACIMIENTO NO FUTURA Y EDAD MINIMA 18 (TKT-0188,
029300*     AJUSTADA A CCYY POR TKT-0412) ------------------------------
029400 2110-VALIDAR-FEC-NAC-I.
029500
029600     IF SOL-FEC-NAC > WS-FECHA-HOY-NUM
029700        MOVE 'NO' TO WS-REG-VALIDO
029800        DISPLAY '* RECHAZO - FECHA NAC. FUTURA'
029900     ELSE
030000        COMPUTE WS-EDAD-ANIOS =
030100                WS-HOY-CCYY - SOL-FEC-NAC (1:4)
030200        IF WS-HOY-CCYY-MM < SOL-FEC-NAC (5:2) OR
030300          (WS-HOY-CCYY-MM = SOL-FEC-NAC (5:2) AND
030400           WS-HOY-CCYY-DD < SOL-FEC-NAC (7:2))
030500           SUBTRACT 1 FROM WS-EDAD-ANIOS
030600        END-IF
030700        IF WS-EDAD-ANIOS < 18
030800           MOVE 'NO' TO WS-REG-VALIDO
030900           DISPLAY '* RECHAZO - MENOR DE 18 ANOS - EDAD: '
031000                                                WS-EDAD-ANIOS
031100        END-IF
031200     END-IF.
031300
031400 2110-VALIDAR-FEC-NAC-F. EXIT.
031500
031600
031700*---- DEJA SOLO DIGITOS EN LA IDENTIFICACION - 10 A 20 (TKT-0266) -
031800 2120-DEPURAR-IDENT-I.
031900
032000     MOVE ZEROS TO WS-IDENT-LIMPIA
032100     MOVE SPACES TO WS-IDENT-DIG
032200     MOVE ZEROS TO WS-IDENT-CANT
032300     MOVE ZEROS TO WS-SUBI
032400
032500     PERFORM 2125-COPIAR-DIGITO-IDENT-I
032600             THRU 2125-COPIAR-DIGITO-IDENT-F
032700             VARYING WS-SUBI FROM 1 BY 1
032800             UNTIL WS-SUBI > 20
032900
033000     IF WS-IDENT-CANT < 10 OR WS-IDENT-CANT > 20
033100        MOVE 'NO' TO WS-REG-VALIDO
033200        DISPLAY '* RECHAZO - IDENTIFICACION FUERA DE RANGO'
033300     END-IF.
033400
033500 2120-DEPURAR-IDENT-F. EXIT.
033600
033700
033800*---- COPIA UN DIGITO DE LA IDENTIFICACION (CUERPO DEL BARRIDO) -
033900 2125-COPIAR-DIGITO-IDENT-I.
034000
034100     IF SOL-IDENTIFICACION (WS-SUBI:1) IS DIGITOS-VALIDOS
034200        ADD 1 TO WS-IDENT-CANT
034300        IF WS-IDENT-CANT <= 20
034400           MOVE SOL-IDENTIFICACION (WS-SUBI:1)
034500                   TO WS-IDENT-CHAR (WS-IDENT-CANT)
034600        END-IF
034700     END-IF.
034800
034900 2125-COPIAR-DIGITO-IDENT-F. EXIT.
035000
035100
035200*---- DEJA SOLO DIGITOS EN EL TELEFONO - 7 A 20, OPCIONAL (TKT-0240)
035300 2130-DEPURAR-TEL-I.
035400
035500     MOVE SPACES TO WS-TEL-LIMPIO
035600     MOVE ZEROS  TO WS-TEL-CANT
035700     MOVE ZEROS  TO WS-SUBI
035800
035900     IF SOL-TELEFONO NOT = SPACES
036000        PERFORM 2135-COPIAR-DIGITO-TEL-I
036100                THRU 2135-COPIAR-DIGITO-TEL-F
036200                VARYING WS-SUBI FROM 1 BY 1
036300                UNTIL WS-SUBI > 20
036400
036500        IF WS-TEL-CANT < 7 OR WS-TEL-CANT > 20
036600           MOVE 'NO' TO WS-REG-VALIDO
036700           DISPLAY '* RECHAZO - TELEFONO FUERA DE RANGO'
036800        END-IF
036900     END-IF.
037000
037100 2130-DEPURAR-TEL-F. EXIT.
037200
037300
037400*---- COPIA UN DIGITO DEL TELEFONO (CUERPO DEL BARRIDO) ---------
037500 2135-COPIAR-DIGITO-TEL-I.
037600
037700     IF SOL-TELEFONO (WS-SUBI:1) IS DIGITOS-VALIDOS
037800        ADD 1 TO WS-TEL-CANT
037900        IF WS-TEL-CANT <= 20
038000           MOVE SOL-TELEFONO (WS-SUBI:1)
038100                   TO WS-TEL-CHAR (WS-TEL-CANT)
038200        END-IF
038300     END-IF.
038400
038500 2135-COPIAR-DIGITO-TEL-F. EXIT.
038600
038700
038800*---- UNICIDAD DE ID EXTERNO Y DE IDENTIFICACION (TKT-0091/0133) -
038900 2200-VERIF-DUPLIC-I.
039000
039100     MOVE '00' TO FS-CUSTMAS
039200
039300     PERFORM 2250-COMPARAR-UNO-I THRU 2250-COMPARAR-UNO-F
039400             UNTIL FS-CUSTMAS = '10'
039500
039600     MOVE '00' TO FS-CUSTMAS.
039700
039800 2200-VERIF-DUPLIC-F. EXIT.
039900
040000
040100*---- COMPARA UN RENGLON DEL MAESTRO (CUERPO DEL BARRIDO) -------
040200 2250-COMPARAR-UNO-I.
040300
040400     READ CUSTMAS NEXT RECORD
040500
040600     IF FS-CUSTMAS = '00'
040700        IF CLI-ID-EXTERNO = SOL-ID-EXTERNO
040800           MOVE 'SI' TO WS-DUPLICADO
040900           DISPLAY '* RECHAZO - ID EXTERNO DUPLICADO: '
041000                                       SOL-ID-EXTERNO
041100        END-IF
041200        IF CLI-IDENTIFICACION = WS-IDENT-DIG
041300           MOVE 'SI' TO WS-DUPLICADO
041400           DISPLAY '* RECHAZO - IDENTIFICACION DUPLICADA'
041500        END-IF
041600     END-IF.
041700
041800 2250-COMPARAR-UNO-F. EXIT.
041900
042000
042100*---- CIFRADO OPACO DE LA CLAVE (EL ALGORITMO REAL NO ES          *
042200*     RESPONSABILIDAD DE ESTE PROGRAMA - TKT-0301) ---------------
042300 2300-HASH-CLAVE-I.
042400
042500     MOVE SPACES TO CLI-CLAVE-HASH
042600     STRING 'H$' DELIMITED BY SIZE
042700            SOL-CLAVE DELIMITED BY SPACE
042800            INTO CLI-CLAVE-HASH.
042900
043000 2300-HASH-CLAVE-F. EXIT.
043100
043200
043300*---- GRABA EL NUEVO MAESTRO EN ESTADO ACTIVO --------------------
043400 2400-GRABAR-I.
043500
043600     MOVE SPACES TO CLI-REGISTRO
043700     ADD 1 TO WS-CLI-MAX-REL
043800     MOVE WS-CLI-MAX-REL  TO WS-CLI-RELKEY
043900     MOVE WS-CLI-RELKEY   TO WS-CLI-RELKEY-ED
044000     MOVE WS-CLI-RELKEY-ED TO CLI-UUID
044100     MOVE SOL-ID-EXTERNO  TO CLI-ID-EXTERNO
044200     MOVE SOL-NOMBRE      TO CLI-NOMBRE
044300     MOVE SOL-APELLIDO    TO CLI-APELLIDO
044400     MOVE SOL-SEXO        TO CLI-SEXO
044500     MOVE SOL-FEC-NAC     TO CLI-FEC-NAC
044600     MOVE WS-IDENT-DIG    TO CLI-IDENTIFICACION
044700     MOVE SOL-DIRECCION   TO CLI-DIRECCION
044800     MOVE WS-TEL-DIG      TO CLI-TELEFONO
044900     SET CLI-ACTIVO       TO TRUE
045000     MOVE WS-FECHA-HOY-NUM TO CLI-FEC-ALTA
045100     MOVE WS-FECHA-HOY-NUM TO CLI-FEC-ULT-MOD
045200
045300     WRITE CLI-REGISTRO INVALID KEY
045400        DISPLAY '* ERROR EN WRITE CUSTMAS = ' FS-CUSTMAS
045500        MOVE 9999 TO RETURN-CODE
045600     NOT INVALID KEY
045700        ADD 1 TO WS-CANT-GRABADOS
045800        MOVE SPACES TO REG-LISTADO
045900        STRING 'ALTA OK     ID=' SOL-ID-EXTERNO
046000               ' CLIENTE=' SOL-NOMBRE ' ' SOL-APELLIDO
046100               DELIMITED BY SIZE INTO REG-LISTADO
046200        WRITE REG-LISTADO
046300     END-WRITE.
046400
046500 2400-GRABAR-F. EXIT.
046600
046700
046800*---- IMPRIME EL MOTIVO DE RECHAZO EN EL LISTADO -----------------
046900 2500-RECHAZAR-I.
047000
047100     IF WS-DUPLICADO = 'SI'
047200        ADD 1 TO WS-CANT-RECH-DUPLIC
047300        MOVE SPACES TO REG-LISTADO
047400        STRING 'RECHAZADO   ID=' SOL-ID-EXTERNO
047500               ' MOTIVO=DUPLICADO'
047600               DELIMITED BY SIZE INTO REG-LISTADO
047700     ELSE
047800        ADD 1 TO WS-CANT-RECH-VALID
047900        MOVE SPACES TO REG-LISTADO
048000        STRING 'RECHAZADO   ID=' SOL-ID-EXTERNO
048100               ' MOTIVO=VALIDACION'
048200               DELIMITED BY SIZE INTO REG-LISTADO
048300     END-IF
048400
048500     WRITE REG-LISTADO.
048600
048700 2500-RECHAZAR-F. EXIT.
048800
048900
049000*------------------------------------------------------------------
049100 2900-LEER-SOLICIT-I.
049200
049300     READ SOLICIT
049400
049500     EVALUATE FS-SOLICIT
049600        WHEN '00'
049700           ADD 1 TO WS-CANT-LEIDOS
049800           MOVE 'SI' TO WS-REG-VALIDO
049900           MOVE 'NO' TO WS-DUPLICADO
050000        WHEN '10'
050100           CONTINUE
050200        WHEN OTHER
050300           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
050400           MOVE 9999 TO RETURN-CODE
050500           SET FS-SOLICIT-FIN TO TRUE
050600     END-EVALUATE.
050700
050800 2900-LEER-SOLICIT-F. EXIT.
050900
051000
051100*------------------------------------------------------------------
051200 9999-FINAL-I.
051300
051400     CLOSE SOLICIT CUSTMAS LISTADO
051500
051600     DISPLAY '=============================================='
051700     DISPLAY ' PGMALCAF - ALTA DE CLIENTES - RESUMEN'
051800     DISPLAY ' SOLICITUDES LEIDAS .............: ' WS-CANT-LEIDOS
051900     DISPLAY ' ALTAS GRABADAS .................: '
052000                                                WS-CANT-GRABADOS
052100     DISPLAY ' RECHAZADAS POR VALIDACION ......: '
052200                                             WS-CANT-RECH-VALID
052300     DISPLAY ' RECHAZADAS POR DUPLICADO .......: '
052400                                            WS-CANT-RECH-DUPLIC.
052500
052600 9999-FINAL-F. EXIT.
