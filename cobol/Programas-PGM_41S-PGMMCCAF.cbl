000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMCCAF.
000300 AUTHOR. M-TORRES.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1987-08-22.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMMCCAF  -  MANTENIMIENTO DE CLIENTES                      *
001100*    ========================================                    *
001200*    MODELO DE UN CORTE - NOVEDADES DE MODIFICACION DE CLIENTE   *
001300*    LEE NOVEDADES (ENTRADA), VALIDA SEGUN EL TIPO DE NOVEDAD    *
001400*    (NOMBRE, APELLIDO, DIRECCION, TELEFONO O CLAVE) Y, SI ES    *
001500*    CORRECTA, ACTUALIZA EL MAESTRO DE CLIENTES (CUSTMAS)        *
001600*    LOCALIZADO POR SU ID EXTERNO.  LOS REGISTROS CON ERROR SE   *
001700*    LISTAN EN EL ARCHIVO DE SALIDA (SALIDA) CON SU MOTIVO.      *
001800*                                                                *
001900******************************************************************
002000*                  BITACORA DE CAMBIOS                           *
002100*----------------------------------------------------------------*
002200* 1987-08-22  MTR  TKT-0055  VERSION ORIGINAL - UN SOLO CORTE     TKT-0055
002300* 1988-04-11  MTR  TKT-0102  NOVEDAD NB/AP - NOMBRE Y APELLIDO    TKT-0102
002400* 1989-09-30  JVG  TKT-0178  NOVEDAD DI - CAMBIO DE DIRECCION     TKT-0178
002500* 1990-12-05  JVG  TKT-0210  NOVEDAD TE - CAMBIO DE TELEFONO      TKT-0210
002600* 1992-03-19  LRJ  TKT-0275  NOVEDAD CL - CAMBIO DE CLAVE         TKT-0275
002700* 1994-07-08  LRJ  TKT-0330  VALIDACION DE ID EXTERNO NO ENCONTRADTKT-0330
002800* 1996-02-14  RFL  TKT-0370  SE ESTAMPA FECHA DE ULTIMA MODIF.    TKT-0370
002900* 1998-12-01  MTR  TKT-0410  VENTANA DE SIGLO PARA FECHA DEL DIA  TKT-0410
003000* 2001-05-23  JVG  TKT-0455  CONTADORES DETALLADOS POR NOVEDAD    TKT-0455
003100* 2004-03-11  LRJ  TKT-0509  MAESTRO DE CLIENTES PASA A RELATIVO  TKT-0509
003200* 2004-03-11  LRJ  TKT-0509  SE ELIMINA EL UPDATE CONTRA TBCURCLI TKT-0509
003300* 2009-10-02  RFL  TKT-0620  DEPURACION DE TELEFONO A SOLO DIGITOSTKT-0620
003350* 2012-04-18  JVG  TKT-0648  NOVEDADES NB/AP/DI EXIGEN TELEFONO    TKT-0648
003360*                            VALIDO YA REGISTRADO EN EL MAESTRO
003400*----------------------------------------------------------------*
003500
003600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT ENTRADA ASSIGN DDENTRA
004800            FILE STATUS IS FS-NOVEDADES.
004900
005000     SELECT CUSTMAS ASSIGN DDCLIMA
005100            ORGANIZATION IS RELATIVE
005200            ACCESS MODE  IS DYNAMIC
005300            RELATIVE KEY IS WS-CLI-RELKEY
005400            FILE STATUS  IS FS-CUSTMAS.
005500
005600     SELECT SALIDA  ASSIGN DDSALID
005700            FILE STATUS IS FS-SALIDA.
005800
005900
006000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  ENTRADA
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700*    LAYOUT NOVEDAD DE MODIFICACION DE CLIENTE - 150 BYTES
006800 01  REG-ENTRADA.
006900     03  NOV-TIP-NOV          PIC X(02).
007000     03  NOV-ID-EXTERNO       PIC X(50).
007100     03  NOV-VALOR-NUEVO      PIC X(100).
007200     03  FILLER               PIC X(48).
007300*    VISTA NUMERICA DEL VALOR NUEVO - NO SE USA POR AHORA, SOLO
007400*    SE DEJA PREVISTA PARA NOVEDADES NUMERICAS FUTURAS (TKT-0455)
007500 01  REG-ENTRADA-NUM REDEFINES REG-ENTRADA.
007600     03  FILLER               PIC X(52).
007700     03  NOV-VALOR-NUM        PIC 9(18).
007800     03  FILLER               PIC X(130).
007900
008000 FD  CUSTMAS.
008100     COPY CPCLIMAE.
008200
008300 FD  SALIDA
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-SALIDA.
008700     03  LST-DETALLE              PIC X(110).
008800     03  FILLER                   PIC X(10).
008900
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009300
009400 77  FS-NOVEDADES                PIC XX      VALUE SPACES.
009500     88  FS-NOVEDADES-FIN                    VALUE '10'.
009600 77  FS-CUSTMAS                  PIC XX      VALUE SPACES.
009700     88  FS-CUSTMAS-FIN                      VALUE '10'.
009800 77  FS-SALIDA                   PIC XX      VALUE SPACES.
009900
010000 77  WS-STATUS-FIN                PIC X      VALUE 'N'.
010100     88  WS-FIN-LECTURA                      VALUE 'Y'.
010200     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
010300
010400 77  WS-ENCONTRADO                PIC X(02)  VALUE 'NO'.
010500 77  WS-REG-VALIDO                PIC X(02)  VALUE 'SI'.
010600 77  WS-MESSAGE-ERROR             PIC X(40)  VALUE SPACES.
010700
010800 77  TOT-MOD-LEIDAS         PIC 9(05) COMP   VALUE ZEROS.
010900 77  TOT-MOD-ERRORES        PIC 9(05) COMP   VALUE ZEROS.
011000 77  TOT-MOD-GRABADAS       PIC 9(05) COMP   VALUE ZEROS.
011100 77  TOT-NB                 PIC 9(05) COMP   VALUE ZEROS.
011200 77  TOT-AP                 PIC 9(05) COMP   VALUE ZEROS.
011300 77  TOT-DI                 PIC 9(05) COMP   VALUE ZEROS.
011400 77  TOT-TE                 PIC 9(05) COMP   VALUE ZEROS.
011500 77  TOT-CL                 PIC 9(05) COMP   VALUE ZEROS.
011600 77  WS-CLI-RELKEY          PIC 9(08) COMP   VALUE ZEROS.
011700 77  WS-SUBI                PIC 9(02) COMP   VALUE ZEROS.
011750*---- TELEFONO DEL MAESTRO EXIGIDO EN NOVEDADES DE DATOS
011760*     PERSONALES NB/AP/DI (TKT-0648) ------------------------------
011770 77  WS-TEL-CLI-CANT        PIC 9(02) COMP   VALUE ZEROS.
011800
011900*---- DEPURACION DE TELEFONO A SOLO DIGITOS (TKT-0620) -----------
012000 01  WS-TEL-LIMPIO.
012100     03  WS-TEL-DIG          PIC X(20)        VALUE SPACES.
012200     03  WS-TEL-CANT         PIC 9(02) COMP   VALUE ZEROS.
012300 01  WS-TEL-TABLA REDEFINES WS-TEL-LIMPIO.
012400     03  WS-TEL-CHAR         PIC X            OCCURS 22 TIMES.
012500
012600*---- FECHA DEL SISTEMA (VENTANA DE SIGLO - TKT-0410) -----------
012700 01  WS-FECHA-HOY-AAMMDD.
012800     03  WS-HOY-AA           PIC 9(02)        VALUE ZEROS.
012900     03  WS-HOY-MM           PIC 9(02)        VALUE ZEROS.
013000     03  WS-HOY-DD           PIC 9(02)        VALUE ZEROS.
013100
013200 01  WS-FECHA-HOY-CCYYMMDD.
013300     03  WS-HOY-CCYY         PIC 9(04)        VALUE ZEROS.
013400     03  WS-HOY-CCYY-MM      PIC 9(02)        VALUE ZEROS.
013500     03  WS-HOY-CCYY-DD      PIC 9(02)        VALUE ZEROS.
013600 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
013700                              PIC 9(08).
013800
013900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014000
014100*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014200 PROCEDURE DIVISION.
014300
014400 MAIN-PROGRAM-I.
014500
014600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014800                           UNTIL WS-FIN-LECTURA
014900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015000
015100 MAIN-PROGRAM-F. GOBACK.
015200
015300
015400*------------------------------------------------------------------
015500 1000-INICIO-I.
015600
015700     SET WS-NO-FIN-LECTURA TO TRUE
015800
015900     OPEN INPUT ENTRADA
016000     IF FS-NOVEDADES IS NOT EQUAL '00'
016100        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-NOVEDADES
016200        SET WS-FIN-LECTURA TO TRUE
016300     END-IF
016400
016500     OPEN I-O   CUSTMAS
016600     IF FS-CUSTMAS IS NOT EQUAL '00'
016700        DISPLAY '* ERROR EN OPEN CUSTMAS = ' FS-CUSTMAS
016800        MOVE 9999 TO RETURN-CODE
016900        SET WS-FIN-LECTURA TO TRUE
017000     END-IF
017100
017200     OPEN OUTPUT SALIDA
017300     IF FS-SALIDA IS NOT EQUAL '00'
017400        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
017500        MOVE 9999 TO RETURN-CODE
017600        SET WS-FIN-LECTURA TO TRUE
017700     END-IF
017800
017900     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE
018000     IF WS-HOY-AA < 50
018100        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
018200     ELSE
018300        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
018400     END-IF
018500     MOVE WS-HOY-MM TO WS-HOY-CCYY-MM
018600     MOVE WS-HOY-DD TO WS-HOY-CCYY-DD
018700
018800     PERFORM 2900-LEER-I THRU 2900-LEER-F.
018900
019000 1000-INICIO-F. EXIT.
019100
019200
019300*------------------------------------------------------------------
019400 2000-PROCESO-I.
019500
019600     MOVE 'SI' TO WS-REG-VALIDO
019700
019800     PERFORM 2100-VERIFICAR-I THRU 2100-VERIFICAR-F
019900
020000     PERFORM 2900-LEER-I THRU 2900-LEER-F.
020100
020200 2000-PROCESO-F. EXIT.
020300
020400
020500*---- VALIDA SEGUN EL TIPO DE NOVEDAD ----------------------------
020600 2100-VERIFICAR-I.
020700
020800     EVALUATE NOV-TIP-NOV
020900
021000        WHEN 'NB'
021100           IF NOV-VALOR-NUEVO (1:50) NOT = SPACES
021200              PERFORM 2400-LOCALIZAR-I THRU 2400-LOCALIZAR-F
021300              IF WS-ENCONTRADO = 'SI'
021320                 PERFORM 2430-VALIDAR-TEL-CLIE-I
021340                         THRU 2430-VALIDAR-TEL-CLIE-F
021360                 IF WS-REG-VALIDO = 'SI'
021400                    MOVE NOV-VALOR-NUEVO (1:50) TO CLI-NOMBRE
021500                    ADD 1 TO TOT-NB
021600                    PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
021620                 ELSE
021640                    PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
021660                 END-IF
021700              END-IF
021800           ELSE
021900              MOVE 'NOMBRE NO DEBE ESTAR VACIO'
022000                      TO WS-MESSAGE-ERROR
022100              PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
022200           END-IF
022300
022400        WHEN 'AP'
022500           IF NOV-VALOR-NUEVO (1:50) NOT = SPACES
022600              PERFORM 2400-LOCALIZAR-I THRU 2400-LOCALIZAR-F
022700              IF WS-ENCONTRADO = 'SI'
022720                 PERFORM 2430-VALIDAR-TEL-CLIE-I
022740                         THRU 2430-VALIDAR-TEL-CLIE-F
022760                 IF WS-REG-VALIDO = 'SI'
022800                    MOVE NOV-VALOR-NUEVO (1:50) TO CLI-APELLIDO
022900                    ADD 1 TO TOT-AP
023000                    PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
023020                 ELSE
023040                    PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
023060                 END-IF
023100              END-IF
023200           ELSE
023300              MOVE 'APELLIDO NO DEBE ESTAR VACIO'
023400                      TO WS-MESSAGE-ERROR
023500              PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
023600           END-IF
023700
023800        WHEN 'DI'
023900           IF NOV-VALOR-NUEVO (1:100) NOT = SPACES
024000              PERFORM 2400-LOCALIZAR-I THRU 2400-LOCALIZAR-F
024100              IF WS-ENCONTRADO = 'SI'
024120                 PERFORM 2430-VALIDAR-TEL-CLIE-I
024140                         THRU 2430-VALIDAR-TEL-CLIE-F
024160                 IF WS-REG-VALIDO = 'SI'
024200                    MOVE NOV-VALOR-NUEVO TO CLI-DIRECCION
024300                    ADD 1 TO TOT-DI
024400                    PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
024420                 ELSE
024440                    PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
024460                 END-IF
024500              END-IF
024600           ELSE
024700              MOVE 'DIRECCION NO DEBE ESTAR VACIA'
024800                      TO WS-MESSAGE-ERROR
024900              PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
025000           END-IF
025100
025200        WHEN 'TE'
025300           PERFORM 2420-DEPURAR-TEL-I THRU 2420-DEPURAR-TEL-F
025400           IF WS-REG-VALIDO = 'SI'
025500              PERFORM 2400-LOCALIZAR-I THRU 2400-LOCALIZAR-F
025600              IF WS-ENCONTRADO = 'SI'
025700                 MOVE WS-TEL-DIG TO CLI-TELEFONO
025800                 ADD 1 TO TOT-TE
025900                 PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
026000              END-IF
026100           ELSE
026200              PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
026300           END-IF
026400
026500        WHEN 'CL'
026600           IF NOV-VALOR-NUEVO (1:30) NOT = SPACES
026700              PERFORM 2400-LOCALIZAR-I THRU 2400-LOCALIZAR-F
026800              IF WS-ENCONTRADO = 'SI'
026900                 MOVE SPACES TO CLI-CLAVE-HASH
027000                 STRING 'H$' DELIMITED BY SIZE
027100                        NOV-VALOR-NUEVO (1:30) DELIMITED BY SPACE
027200                        INTO CLI-CLAVE-HASH
027300                 ADD 1 TO TOT-CL
027400                 PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
027500              END-IF
027600           ELSE
027700              MOVE 'CLAVE NO DEBE ESTAR VACIA'
027800                      TO WS-MESSAGE-ERROR
027900              PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
028000           END-IF
028100
028200        WHEN OTHER
028300           MOVE 'TIPO DE NOVEDAD NO VALIDO' TO WS-MESSAGE-ERROR
028400           PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
028500
028600     END-EVALUATE.
028700
028800 2100-VERIFICAR-F. EXIT.
028900
029000
029100*---- DEJA SOLO DIGITOS EN EL TELEFONO - 7 A 20 (TKT-0620) -------
029200 2420-DEPURAR-TEL-I.
029300
029400     MOVE SPACES TO WS-TEL-LIMPIO
029500     MOVE ZEROS  TO WS-TEL-CANT
029600     MOVE 'SI'   TO WS-REG-VALIDO
029700     MOVE ZEROS  TO WS-SUBI
029800
029900     PERFORM 2425-COPIAR-DIGITO-TEL-I THRU 2425-COPIAR-DIGITO-TEL-F
030000             VARYING WS-SUBI FROM 1 BY 1
030100             UNTIL WS-SUBI > 20
030200
030300     IF WS-TEL-CANT < 7 OR WS-TEL-CANT > 20
030400        MOVE 'NO' TO WS-REG-VALIDO
030500        MOVE 'TELEFONO FUERA DE RANGO' TO WS-MESSAGE-ERROR
030600     END-IF.
030700
030800 2420-DEPURAR-TEL-F. EXIT.
030900
031000
031100*---- COPIA UN DIGITO VALIDO DEL TELEFONO NUEVO ------------------
031200 2425-COPIAR-DIGITO-TEL-I.
031300
031400     IF NOV-VALOR-NUEVO (WS-SUBI:1) IS DIGITOS-VALIDOS
031500        ADD 1 TO WS-TEL-CANT
031600        IF WS-TEL-CANT <= 20
031700           MOVE NOV-VALOR-NUEVO (WS-SUBI:1)
031800                   TO WS-TEL-CHAR (WS-TEL-CANT)
031900        END-IF
032000     END-IF.
032100
032200 2425-COPIAR-DIGITO-TEL-F. EXIT.
032300
032400
032410*---- EXIGE TELEFONO VALIDO YA REGISTRADO ANTES DE ACTUALIZAR
032415*     NOMBRE/APELLIDO/DIRECCION (TKT-0648) ------------------------
032420 2430-VALIDAR-TEL-CLIE-I.
032425
032430     MOVE ZEROS TO WS-TEL-CLI-CANT
032435     MOVE ZEROS TO WS-SUBI
032440     MOVE 'SI'  TO WS-REG-VALIDO
032445
032450     PERFORM 2435-CONTAR-DIGITO-TEL-I THRU 2435-CONTAR-DIGITO-TEL-F
032455             VARYING WS-SUBI FROM 1 BY 1
032460             UNTIL WS-SUBI > 20
032465
032470     IF WS-TEL-CLI-CANT < 7 OR WS-TEL-CLI-CANT > 20
032475        MOVE 'NO' TO WS-REG-VALIDO
032480        MOVE 'TELEFONO REQUERIDO PARA DATOS PERSONALES'
032485                TO WS-MESSAGE-ERROR
032490     END-IF.
032495
032500 2430-VALIDAR-TEL-CLIE-F. EXIT.
032505
032510
032515*---- CUENTA UN DIGITO VALIDO DEL TELEFONO YA REGISTRADO ----------
032520 2435-CONTAR-DIGITO-TEL-I.
032525
032530     IF CLI-TELEFONO (WS-SUBI:1) IS DIGITOS-VALIDOS
032535        ADD 1 TO WS-TEL-CLI-CANT
032540     END-IF.
032545
032550 2435-CONTAR-DIGITO-TEL-F. EXIT.
032555
032560
032565*---- BUSCA EL CLIENTE POR SU ID EXTERNO (TKT-0330) --------------
032600 2400-LOCALIZAR-I.
032700
032800     MOVE 'NO' TO WS-ENCONTRADO
032900     MOVE '00' TO FS-CUSTMAS
033000     MOVE ZEROS TO WS-CLI-RELKEY
033100
033200     PERFORM 2450-LEER-COMPARAR-I THRU 2450-LEER-COMPARAR-F
033300             UNTIL FS-CUSTMAS = '10' OR WS-ENCONTRADO = 'SI'
033400
033500     IF WS-ENCONTRADO = 'NO'
033600        MOVE 'ID EXTERNO NO ENCONTRADO' TO WS-MESSAGE-ERROR
033700        PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
033800     END-IF
033900
034000     MOVE '00' TO FS-CUSTMAS.
034100
034200 2400-LOCALIZAR-F. EXIT.
034300
034400
034500*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL ID EXTERNO --------
034600 2450-LEER-COMPARAR-I.
034700
034800     READ CUSTMAS NEXT RECORD
034900     IF FS-CUSTMAS = '00'
035000        IF CLI-ID-EXTERNO = NOV-ID-EXTERNO
035100           MOVE 'SI' TO WS-ENCONTRADO
035200        END-IF
035300     END-IF.
035400
035500 2450-LEER-COMPARAR-F. EXIT.
035600
035700
035800*---- ESTAMPA FECHA DE ULTIMA MODIF. Y REGRABA (TKT-0370) --------
035900 2500-GRABAR-I.
036000
036100     MOVE WS-FECHA-HOY-NUM TO CLI-FEC-ULT-MOD
036200
036300     REWRITE CLI-REGISTRO INVALID KEY
036400        MOVE 'ERROR AL REGRABAR EL MAESTRO' TO WS-MESSAGE-ERROR
036500        PERFORM 2300-RECHAZAR-I THRU 2300-RECHAZAR-F
036600     NOT INVALID KEY
036700        ADD 1 TO TOT-MOD-GRABADAS
036800     END-REWRITE.
036900
037000 2500-GRABAR-F. EXIT.
037100
037200
037300*---- LISTA EL MOTIVO DE RECHAZO ----------------------------------
037400 2300-RECHAZAR-I.
037500
037600     ADD 1 TO TOT-MOD-ERRORES
037700     MOVE SPACES TO REG-SALIDA
037800     STRING 'RECHAZADO  NOV=' NOV-TIP-NOV
037900            ' ID=' NOV-ID-EXTERNO (1:30)
038000            ' MOTIVO=' WS-MESSAGE-ERROR
038100            DELIMITED BY SIZE INTO REG-SALIDA
038200     WRITE REG-SALIDA.
038300
038400 2300-RECHAZAR-F. EXIT.
038500
038600
038700*------------------------------------------------------------------
038800 2900-LEER-I.
038900
039000     READ ENTRADA
039100
039200     EVALUATE FS-NOVEDADES
039300        WHEN '00'
039400           ADD 1 TO TOT-MOD-LEIDAS
039500        WHEN '10'
039600           SET WS-FIN-LECTURA TO TRUE
039700        WHEN OTHER
039800           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-NOVEDADES
039900           MOVE 9999 TO RETURN-CODE
040000           SET WS-FIN-LECTURA TO TRUE
040100     END-EVALUATE.
040200
040300 2900-LEER-F. EXIT.
040400
040500
040600*------------------------------------------------------------------
040700 9999-FINAL-I.
040800
040900     CLOSE ENTRADA CUSTMAS SALIDA
041000
041100     DISPLAY '=============================================='
041200     DISPLAY ' PGMMCCAF - MANTENIMIENTO DE CLIENTES - RESUMEN'
041300     DISPLAY ' NOVEDADES LEIDAS ...............: ' TOT-MOD-LEIDAS
041400     DISPLAY ' GRABADAS .......................: '
041500                                                TOT-MOD-GRABADAS
041600     DISPLAY ' CON ERROR ......................: ' TOT-MOD-ERRORES
041700     DISPLAY ' NOMBRE / APELLIDO / DIR / TEL /CLAVE: '
041800              TOT-NB ' ' TOT-AP ' ' TOT-DI ' ' TOT-TE ' ' TOT-CL.
041900
042000 9999-FINAL-F. EXIT.
