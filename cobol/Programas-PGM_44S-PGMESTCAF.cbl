000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMESTCAF.
000300 AUTHOR. M-TORRES.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1991-09-23.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMESTCAF  -  ESTADO DE CUENTA DEL CLIENTE                 *
001100*    ======================================================     *
001200*    POR UN CLIENTE Y UN RANGO DE FECHAS, LISTA CADA CUENTA      *
001300*    DEL CLIENTE (CORTE DE CONTROL POR CUENTA) CON SUS           *
001400*    MOVIMIENTOS DENTRO DEL RANGO, ACUMULANDO TOTAL DEBITOS,     *
001500*    TOTAL CREDITOS Y EL SALDO DISPONIBLE VIGENTE DE LA CUENTA.  *
001600*                                                                *
001700******************************************************************
001800*                  BITACORA DE CAMBIOS                           *
001900*----------------------------------------------------------------*
002000* 1991-09-23  MTR  TKT-0240  VERSION ORIGINAL                     TKT-0240
002100* 1993-10-18  LRJ  TKT-0296  SE PASA A PROCESO BATCH NOCTURNO     TKT-0296
002200*                            (ANTES SE CONSULTABA POR PANTALLA)
002300* 1995-06-02  JVG  TKT-0333  SE AGREGA EL CORTE DE CONTROL POR    TKT-0333
002400*                            CUENTA CON TOTAL DEBITOS/CREDITOS
002500* 1998-12-01  MTR  TKT-0410  AJUSTE AA2K - COMPARACION DE FECHAS  TKT-0410
002600*                            DEL RANGO POR VENTANA DE SIGLO
002700* 2000-02-14  MTR  TKT-0421  SALDO DISPONIBLE ES EL SALDO VIGENTE TKT-0421
002800*                            DE LA CUENTA, NO EL RECALCULADO DEL
002900*                            RANGO DE FECHAS
003000* 2003-08-05  LRJ  TKT-0498  SE IMPRIME "SIN MOVIMIENTOS" CUANDO  TKT-0498
003100*                            LA CUENTA NO TIENE RENGLONES EN RANGO
003200* 2009-11-30  JVG  TKT-0608  SE INVOCA A PGMRUCAF PARA EL SIGNO   TKT-0608
003300*                            DEL IMPORTE IMPRESO EN EXTRACCIONES
003350* 2014-07-22  RFL  TKT-0726  SE QUITA LA LLAMADA A PGMRUCAF EN EL TKT-0726
003370*                            DETALLE - NO USABA EL RESULTADO
003380* 2015-11-04  LRJ  TKT-0741  SE ANTEPONE "$" AL IMPORTE Y AL       TKT-0741
003390*                            SALDO DEL DETALLE DE MOVIMIENTOS
003400*----------------------------------------------------------------*
003500
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SOLICIT  ASSIGN TO DDENTRA
004600     ORGANIZATION IS SEQUENTIAL
004700     FILE STATUS  IS FS-SOLICIT.
004800
004900     SELECT CUSTMAS  ASSIGN TO DDCLIMA
005000     ORGANIZATION IS RELATIVE
005100     ACCESS MODE  IS DYNAMIC
005200     RELATIVE KEY IS WS-CLI-RELKEY
005300     FILE STATUS  IS FS-CUSTMAS.
005400
005500     SELECT ACCTMAS  ASSIGN TO DDCTAMA
005600     ORGANIZATION IS RELATIVE
005700     ACCESS MODE  IS DYNAMIC
005800     RELATIVE KEY IS WS-CTA-RELKEY
005900     FILE STATUS  IS FS-ACCTMAS.
006000
006100     SELECT TRANLOG  ASSIGN TO DDTRANL
006200     ORGANIZATION IS RELATIVE
006300     ACCESS MODE  IS DYNAMIC
006400     RELATIVE KEY IS WS-MOV-RELKEY
006500     FILE STATUS  IS FS-TRANLOG.
006600
006700     SELECT LISTADO  ASSIGN TO DDLISTA
006800     FILE STATUS  IS FS-LISTADO.
006900
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  SOLICIT
007500     RECORD CONTAINS 66 CHARACTERS.
007600 01  REG-SOLICITUD.
007700     03  SOL-CLIENTE-ID-EXT    PIC X(50).
007800     03  SOL-FEC-DESDE         PIC 9(08).
007900     03  SOL-FEC-HASTA         PIC 9(08).
008000
008100 FD  CUSTMAS.
008200     COPY CPCLIMAE.
008300
008400 FD  ACCTMAS.
008500     COPY CPCTAMAE.
008600
008700 FD  TRANLOG.
008800     COPY CPMOVCTA.
008900
009000 FD  LISTADO
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-SALIDA.
009400     03  LST-LINEA             PIC X(90).
009500     03  FILLER                PIC X(03).
009600
009700 WORKING-STORAGE SECTION.
009800*=======================*
009900
010000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010100
010200*----------- ARCHIVOS -------------------------------------------
010300 77  FS-SOLICIT          PIC XX         VALUE SPACES.
010400 77  FS-CUSTMAS          PIC XX         VALUE SPACES.
010500 77  FS-ACCTMAS          PIC XX         VALUE SPACES.
010600 77  FS-TRANLOG          PIC XX         VALUE SPACES.
010700 77  FS-LISTADO          PIC XX         VALUE SPACES.
010800
010900 77  WS-STATUS-FIN       PIC X          VALUE 'N'.
011000     88  WS-FIN-LECTURA                 VALUE 'Y'.
011100     88  WS-NO-FIN-LECTURA              VALUE 'N'.
011200
011300 77  WS-SOLICIT-VALIDA   PIC X          VALUE 'N'.
011400     88  WS-SOLICIT-ES-VALIDA            VALUE 'S'.
011500
011600 77  WS-CLI-ENCONTRADO   PIC X          VALUE 'N'.
011700     88  WS-CLI-FUE-HALLADO              VALUE 'S'.
011800
012900*----------- LLAVES RELATIVAS -------------------------------------
013000 77  WS-CLI-RELKEY        PIC 9(08) COMP   VALUE ZEROS.
013100 77  WS-CTA-RELKEY        PIC 9(08) COMP   VALUE ZEROS.
013200 77  WS-MOV-RELKEY        PIC 9(08) COMP   VALUE ZEROS.
013300
013400*----------- RANGO DE FECHAS (AA2K - TKT-0410) --------------------
013500 01  WS-FEC-DESDE-NUM      PIC 9(08)       VALUE ZEROS.
013600*    MISMA FECHA DESDE VISTA POR COMPONENTES PARA EL DISPLAY
013700*    DE DEPURACION EN AMBIENTE DE PRUEBA
013800 01  WS-FEC-DESDE-AMD REDEFINES WS-FEC-DESDE-NUM.
013900     03  WS-DESDE-CCAA     PIC 9(04).
014000     03  WS-DESDE-MM       PIC 9(02).
014100     03  WS-DESDE-DD       PIC 9(02).
014200 77  WS-FEC-HASTA-NUM      PIC 9(08)        VALUE ZEROS.
014300*    RANGO VISTO COMO FECHA+HORA PARA COMPARAR CONTRA MOV-FECHA-
014400*    HORA-NUM, QUE INCLUYE LA HORA (SE USA 000000 / 235959)
014500 01  WS-RANGO-DESDE-HMS.
014600     03  WS-RANGO-DESDE-FEC  PIC 9(08).
014700     03  WS-RANGO-DESDE-HOR  PIC 9(06)     VALUE ZEROS.
014800 01  WS-RANGO-DESDE-NUM REDEFINES WS-RANGO-DESDE-HMS
014900                              PIC 9(14).
015000 01  WS-RANGO-HASTA-HMS.
015100     03  WS-RANGO-HASTA-FEC  PIC 9(08).
015200     03  WS-RANGO-HASTA-HOR  PIC 9(06)     VALUE 235959.
015300 01  WS-RANGO-HASTA-NUM REDEFINES WS-RANGO-HASTA-HMS
015400                              PIC 9(14).
015500
015600*----------- CORTE DE CONTROL POR CUENTA (TKT-0333) ---------------
015700 COPY CPCORTE.
015800
015900 77  WS-CLIENTE-NOMBRE-COMP PIC X(101)      VALUE SPACES.
016000
016100*----------- ACUMULADORES ------------------------------------------
016200 77  WS-CANT-SOLICIT       PIC 9(05) COMP   VALUE ZEROS.
016300 77  WS-CANT-CTAS-IMPRES   PIC 9(05) COMP   VALUE ZEROS.
016400 77  WS-CANT-MOVS-IMPRES   PIC 9(05) COMP   VALUE ZEROS.
016500
016600*----------- EDICION DE IMPRESION ------------------------------
016700 77  WS-IMP-SALDO          PIC -Z(09)9.99  VALUE ZEROES.
016800 77  WS-IMP-IMPORTE        PIC -Z(09)9.99  VALUE ZEROES.
016900 77  WS-LINEA-SEPARA       PIC X(90)       VALUE ALL '-'.
017000
017100 01  IMP-TITULO.
017200     03  FILLER             PIC X(20)    VALUE 'ACCOUNT STATEMENT'.
017300     03  FILLER             PIC X(70)    VALUE SPACES.
017400
017500 01  IMP-CLIENTE.
017600     03  FILLER             PIC X(10)    VALUE 'Customer: '.
017700     03  IMP-CLI-NOMBRE     PIC X(75)    VALUE SPACES.
017800     03  FILLER             PIC X(05)    VALUE SPACES.
017900
018000 01  IMP-PERIODO.
018100     03  FILLER             PIC X(08)    VALUE 'Period: '.
018200     03  IMP-PER-DESDE      PIC 9(08)    VALUE ZEROS.
018300     03  FILLER             PIC X(03)    VALUE ' - '.
018400     03  IMP-PER-HASTA      PIC 9(08)    VALUE ZEROS.
018500     03  FILLER             PIC X(66)    VALUE SPACES.
018600
018700 01  IMP-CUENTA.
018800     03  FILLER             PIC X(09)    VALUE 'Account: '.
018900     03  IMP-CTA-NUMERO     PIC 9(20)    VALUE ZEROS.
019000     03  FILLER             PIC X(61)    VALUE SPACES.
019100
019200 01  IMP-TIPO.
019300     03  FILLER             PIC X(06)    VALUE 'Type: '.
019400     03  IMP-CTA-TIPO       PIC X(08)    VALUE SPACES.
019500     03  FILLER             PIC X(76)    VALUE SPACES.
019600
019700 01  IMP-SALDOINIC.
019800     03  FILLER             PIC X(17)    VALUE
019900         'Initial Balance: '.
020000     03  FILLER             PIC X        VALUE '$'.
020100     03  IMP-SALDOINIC-VAL  PIC -Z(09)9.99.
020200     03  FILLER             PIC X(61)    VALUE SPACES.
020300
020400 01  IMP-ESTADO.
020500     03  FILLER             PIC X(08)    VALUE 'Status: '.
020600     03  IMP-CTA-ESTADO     PIC X(08)    VALUE SPACES.
020700     03  FILLER             PIC X(74)    VALUE SPACES.
020800
020900 01  IMP-SINMOVS.
021000     03  FILLER             PIC X(16)    VALUE 'No transactions'.
021100     03  FILLER             PIC X(74)    VALUE SPACES.
021200
021250*    IMPORTE Y SALDO LLEVAN "$" DELANTE, IGUAL QUE LOS DEMAS
021270*    RENGLONES DE IMPORTE DEL REPORTE (TKT-0741)
021300 01  IMP-DETALLE.
021400     03  IMP-DET-FECHA      PIC 9(08).
021500     03  FILLER             PIC X         VALUE SPACES.
021600     03  IMP-DET-HORA       PIC 9(06).
021700     03  FILLER             PIC X(02)     VALUE SPACES.
021800     03  IMP-DET-TIPO       PIC X(10)     VALUE SPACES.
021900     03  FILLER             PIC X(02)     VALUE SPACES.
021950     03  FILLER             PIC X         VALUE '$'.
022000     03  IMP-DET-IMPORTE    PIC -Z(09)9.99.
022100     03  FILLER             PIC X(02)     VALUE SPACES.
022150     03  FILLER             PIC X         VALUE '$'.
022200     03  IMP-DET-SALDO      PIC -Z(09)9.99.
022300     03  FILLER             PIC X(02)     VALUE SPACES.
022400     03  IMP-DET-REF        PIC X(30)     VALUE SPACES.
022500     03  FILLER             PIC X(04)     VALUE SPACES.
022600
022700 01  IMP-FOOTER-DEB.
022800     03  FILLER             PIC X(14)    VALUE 'Total Debits: '.
022900     03  FILLER             PIC X        VALUE '$'.
023000     03  IMP-FOOTER-DEB-VAL PIC -Z(09)9.99.
023100     03  FILLER             PIC X(64)    VALUE SPACES.
023200
023300 01  IMP-FOOTER-CRE.
023400     03  FILLER             PIC X(15)    VALUE 'Total Credits: '.
023500     03  FILLER             PIC X        VALUE '$'.
023600     03  IMP-FOOTER-CRE-VAL PIC -Z(09)9.99.
023700     03  FILLER             PIC X(63)    VALUE SPACES.
023800
023900 01  IMP-FOOTER-SAL.
024000     03  FILLER             PIC X(19)    VALUE
024100         'Available Balance: '.
024200     03  FILLER             PIC X        VALUE '$'.
024300     03  IMP-FOOTER-SAL-VAL PIC -Z(09)9.99.
024400     03  FILLER             PIC X(59)    VALUE SPACES.
024500
024600 01  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024700
024800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024900 PROCEDURE DIVISION.
025000
025100 MAIN-PROGRAM-I.
025200
025300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
025400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
025500                            UNTIL WS-FIN-LECTURA.
025600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
025700
025800 MAIN-PROGRAM-F. GOBACK.
025900
026000
026100*-----------------------------------------------------------------
026200 1000-INICIO-I.
026300
026400     OPEN INPUT  SOLICIT
026500     OPEN INPUT  CUSTMAS
026600     OPEN INPUT  ACCTMAS
026700     OPEN INPUT  TRANLOG
026800     OPEN OUTPUT LISTADO.
026900
027000     SET WS-NO-FIN-LECTURA TO TRUE.
027100
027200     PERFORM 2900-LEER-SOLICIT-I THRU 2900-LEER-SOLICIT-F.
027300
027400 1000-INICIO-F. EXIT.
027500
027600
027700*-----------------------------------------------------------------
027800 2000-PROCESO-I.
027900
028000     PERFORM 2100-VALIDAR-SOLICIT-I THRU 2100-VALIDAR-SOLICIT-F.
028100
028200     IF WS-SOLICIT-ES-VALIDA
028300        PERFORM 2200-LOCALIZAR-CLI-I THRU 2200-LOCALIZAR-CLI-F
028400        IF WS-CLI-FUE-HALLADO
028500           PERFORM 3000-IMP-CABECERA-I THRU 3000-IMP-CABECERA-F
028600           PERFORM 3100-PROC-CUENTAS-I THRU 3100-PROC-CUENTAS-F
028700        END-IF
028800     END-IF.
028900
029000     PERFORM 2900-LEER-SOLICIT-I THRU 2900-LEER-SOLICIT-F.
029100
029200 2000-PROCESO-F. EXIT.
029300
029400
029500*-----------------------------------------------------------------
029600*    RANGO DE FECHAS: DESDE NO PUEDE SER MAYOR QUE HASTA
029700 2100-VALIDAR-SOLICIT-I.
029800
029900     MOVE 'N' TO WS-SOLICIT-VALIDA.
030000     MOVE 'N' TO WS-CLI-ENCONTRADO.
030100
030200     MOVE SOL-FEC-DESDE TO WS-FEC-DESDE-NUM.
030300     MOVE SOL-FEC-HASTA TO WS-FEC-HASTA-NUM.
030400
030500     IF WS-FEC-DESDE-NUM > WS-FEC-HASTA-NUM
030600        DISPLAY '* RECHAZADO - RANGO DE FECHAS INVALIDO '
030700                 SOL-CLIENTE-ID-EXT
030800     ELSE
030900        MOVE WS-FEC-DESDE-NUM TO WS-RANGO-DESDE-FEC
031000        MOVE WS-FEC-HASTA-NUM TO WS-RANGO-HASTA-FEC
031100        MOVE 'S' TO WS-SOLICIT-VALIDA
031200     END-IF.
031300
031400 2100-VALIDAR-SOLICIT-F. EXIT.
031500
031600
031700*-----------------------------------------------------------------
031800*    EL CLIENTE DEBE EXISTIR Y ESTAR ACTIVO
031900 2200-LOCALIZAR-CLI-I.
032000
032100     MOVE ZEROS TO WS-CLI-RELKEY.
032200     MOVE '00'  TO FS-CUSTMAS.
032300
032400     PERFORM 2250-LEER-COMPARAR-I THRU 2250-LEER-COMPARAR-F
032500             VARYING WS-CLI-RELKEY FROM 1 BY 1
032600             UNTIL FS-CUSTMAS = '10'
032700                OR WS-CLI-FUE-HALLADO.
032800
032900     IF NOT WS-CLI-FUE-HALLADO
033000        DISPLAY '* RECHAZADO - CLIENTE NO EXISTE O INACTIVO '
033100                 SOL-CLIENTE-ID-EXT
033200     END-IF.
033300
033400 2200-LOCALIZAR-CLI-F. EXIT.
033500
033600
033700*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL ID EXTERNO --------
033800 2250-LEER-COMPARAR-I.
033900
034000     READ CUSTMAS NEXT RECORD
034100     IF FS-CUSTMAS = '00'
034200        IF CLI-ID-EXTERNO = SOL-CLIENTE-ID-EXT
034300           AND CLI-ACTIVO
034400           MOVE 'S' TO WS-CLI-ENCONTRADO
034500        END-IF
034600     END-IF.
034700
034800 2250-LEER-COMPARAR-F. EXIT.
034900
035000
035100*-----------------------------------------------------------------
035200 3000-IMP-CABECERA-I.
035300
035400     MOVE SPACES TO WS-CLIENTE-NOMBRE-COMP
035500     STRING CLI-NOMBRE    DELIMITED BY SPACE
035600            ' '           DELIMITED BY SIZE
035700            CLI-APELLIDO  DELIMITED BY SPACE
035800            INTO WS-CLIENTE-NOMBRE-COMP
035900
036000     MOVE SPACES TO REG-SALIDA
036100     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE.
036200
036300     MOVE WS-CLIENTE-NOMBRE-COMP TO IMP-CLI-NOMBRE
036400     WRITE REG-SALIDA FROM IMP-CLIENTE AFTER 1.
036500
036600     MOVE WS-FEC-DESDE-NUM TO IMP-PER-DESDE
036700     MOVE WS-FEC-HASTA-NUM TO IMP-PER-HASTA
036800     WRITE REG-SALIDA FROM IMP-PERIODO AFTER 1.
036900
037000     WRITE REG-SALIDA FROM WS-LINEA-SEPARA AFTER 1.
037100
037200 3000-IMP-CABECERA-F. EXIT.
037300
037400
037500*-----------------------------------------------------------------
037600*    CORTE DE CONTROL POR CUENTA (TKT-0333) - RECORRE TODAS LAS
037700*    CUENTAS DEL CLIENTE EN ORDEN DE NUMERO DE CUENTA
037800 3100-PROC-CUENTAS-I.
037900
038000     MOVE ZEROS TO WS-CTA-RELKEY.
038100     MOVE '00'  TO FS-ACCTMAS.
038200
038300     PERFORM 3150-LEER-IMPRIMIR-I THRU 3150-LEER-IMPRIMIR-F
038400             VARYING WS-CTA-RELKEY FROM 1 BY 1
038500             UNTIL FS-ACCTMAS = '10'.
038600
038700 3100-PROC-CUENTAS-F. EXIT.
038800
038900
039000*---- LEE UN RENGLON DEL MAESTRO DE CUENTAS Y FILTRA POR CLIENTE
039100 3150-LEER-IMPRIMIR-I.
039200
039300     READ ACCTMAS NEXT RECORD
039400     IF FS-ACCTMAS = '00'
039500        IF CTA-CLIENTE-UUID = CLI-UUID
039600           PERFORM 3200-IMP-CUENTA-I THRU 3200-IMP-CUENTA-F
039700        END-IF
039800     END-IF.
039900
040000 3150-LEER-IMPRIMIR-F. EXIT.
040100
040200
040300*-----------------------------------------------------------------
040400*    SUBTITULO DE CUENTA Y RESETEO DE ACUMULADORES DEL CORTE
040500*    (TKT-0421 - EL SALDO DISPONIBLE ES EL SALDO VIGENTE)
040600 3200-IMP-CUENTA-I.
040700
040800     MOVE ZEROS TO COR-TOT-DEBITOS
040900     MOVE ZEROS TO COR-TOT-CREDITOS
041000     MOVE ZEROS TO COR-CUENTA-MOVS
041100     MOVE CTA-SALDO-ACTUAL TO COR-SALDO-DISPONIBLE
041200
041300     ADD 1 TO WS-CANT-CTAS-IMPRES
041400
041500     MOVE CTA-NUMERO TO IMP-CTA-NUMERO
041600     WRITE REG-SALIDA FROM IMP-CUENTA AFTER 1.
041700
041800     IF CTA-TIPO-AHORROS
041900        MOVE 'Savings'  TO IMP-CTA-TIPO
042000     ELSE
042100        MOVE 'Checking' TO IMP-CTA-TIPO
042200     END-IF
042300     WRITE REG-SALIDA FROM IMP-TIPO AFTER 1.
042400
042500     MOVE CTA-SALDO-INICIAL TO IMP-SALDOINIC-VAL
042600     WRITE REG-SALIDA FROM IMP-SALDOINIC AFTER 1.
042700
042800     IF CTA-ACTIVA
042900        MOVE 'Active'   TO IMP-CTA-ESTADO
043000     ELSE
043100        MOVE 'Inactive' TO IMP-CTA-ESTADO
043200     END-IF
043300     WRITE REG-SALIDA FROM IMP-ESTADO AFTER 1.
043400
043500     PERFORM 3300-PROC-MOVS-I THRU 3300-PROC-MOVS-F.
043600
043700     IF COR-CUENTA-MOVS = ZEROS
043800        WRITE REG-SALIDA FROM IMP-SINMOVS AFTER 1
043900     ELSE
044000        PERFORM 3400-IMP-FOOTER-I THRU 3400-IMP-FOOTER-F
044100     END-IF
044200
044300     WRITE REG-SALIDA FROM WS-LINEA-SEPARA AFTER 1.
044400
044500 3200-IMP-CUENTA-F. EXIT.
044600
044700
044800*-----------------------------------------------------------------
044900*    RECORRE LA BITACORA COMPLETA Y SOLO IMPRIME LOS RENGLONES
045000*    DE ESTA CUENTA DENTRO DEL RANGO SOLICITADO (TKT-0498)
045100 3300-PROC-MOVS-I.
045200
045300     MOVE ZEROS TO WS-MOV-RELKEY.
045400     MOVE '00'  TO FS-TRANLOG.
045500
045600     PERFORM 3350-LEER-IMPRIMIR-MOV-I THRU 3350-LEER-IMPRIMIR-MOV-F
045700             VARYING WS-MOV-RELKEY FROM 1 BY 1
045800             UNTIL FS-TRANLOG = '10'.
045900
046000 3300-PROC-MOVS-F. EXIT.
046100
046200
046300*---- LEE UN RENGLON DE LA BITACORA Y FILTRA POR CUENTA/RANGO ---
046400 3350-LEER-IMPRIMIR-MOV-I.
046500
046600     READ TRANLOG NEXT RECORD
046700     IF FS-TRANLOG = '00'
046800        IF MOV-CUENTA-UUID = CTA-UUID
046900           AND MOV-FECHA-HORA-NUM >= WS-RANGO-DESDE-NUM
047000           AND MOV-FECHA-HORA-NUM <= WS-RANGO-HASTA-NUM
047100           PERFORM 3500-IMP-DETALLE-I THRU 3500-IMP-DETALLE-F
047200        END-IF
047300     END-IF.
047400
047500 3350-LEER-IMPRIMIR-MOV-F. EXIT.
047600
047700
047800*-----------------------------------------------------------------
047900*    IMPRIME UN RENGLON DE MOVIMIENTO Y ACUMULA EL CORTE
048000*    (TKT-0726 - SE QUITA LA LLAMADA A PGMRUCAF, EL SIGNO YA VIENE
048020*    VALIDADO DESDE LA BITACORA AL POSTEAR LA NOVEDAD)
048100 3500-IMP-DETALLE-I.
048200
048300     ADD 1 TO COR-CUENTA-MOVS
048400     ADD 1 TO WS-CANT-MOVS-IMPRES
048500
049000     IF MOV-DEPOSITO
049100        ADD MOV-IMPORTE TO COR-TOT-CREDITOS
049200        MOVE MOV-IMPORTE TO WS-IMP-IMPORTE
049300        MOVE 'Deposit'   TO IMP-DET-TIPO
049400     ELSE
049500        ADD MOV-IMPORTE TO COR-TOT-DEBITOS
049600        COMPUTE WS-IMP-IMPORTE = ZEROS - MOV-IMPORTE
049700        MOVE 'Withdrawal' TO IMP-DET-TIPO
049800     END-IF
049900
050000     MOVE MOV-FECHA       TO IMP-DET-FECHA
050100     MOVE MOV-HORA        TO IMP-DET-HORA
050200     MOVE WS-IMP-IMPORTE  TO IMP-DET-IMPORTE
050300     MOVE MOV-SALDO-DESPUES TO IMP-DET-SALDO
050400     MOVE MOV-REFERENCIA  TO IMP-DET-REF
050500
050600     WRITE REG-SALIDA FROM IMP-DETALLE AFTER 1.
050700
050800 3500-IMP-DETALLE-F. EXIT.
050900
051000
051100*-----------------------------------------------------------------
051200 3400-IMP-FOOTER-I.
051300
051400     MOVE COR-TOT-DEBITOS  TO IMP-FOOTER-DEB-VAL
051500     WRITE REG-SALIDA FROM IMP-FOOTER-DEB AFTER 1.
051600
051700     MOVE COR-TOT-CREDITOS TO IMP-FOOTER-CRE-VAL
051800     WRITE REG-SALIDA FROM IMP-FOOTER-CRE AFTER 1.
051900
052000     MOVE COR-SALDO-DISPONIBLE TO IMP-FOOTER-SAL-VAL
052100     WRITE REG-SALIDA FROM IMP-FOOTER-SAL AFTER 1.
052200
052300 3400-IMP-FOOTER-F. EXIT.
052400
052500
052600*-----------------------------------------------------------------
052700 2900-LEER-SOLICIT-I.
052800
052900     READ SOLICIT INTO REG-SOLICITUD.
053000
053100     EVALUATE FS-SOLICIT
053200        WHEN '00'
053300           ADD 1 TO WS-CANT-SOLICIT
053400        WHEN '10'
053500           SET WS-FIN-LECTURA TO TRUE
053600        WHEN OTHER
053700           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
053800           SET WS-FIN-LECTURA TO TRUE
053900     END-EVALUATE.
054000
054100 2900-LEER-SOLICIT-F. EXIT.
054200
054300
054400*-----------------------------------------------------------------
054500 9999-FINAL-I.
054600
054700     DISPLAY 'SOLICITUDES LEIDAS   : ' WS-CANT-SOLICIT
054800     DISPLAY 'CUENTAS IMPRESAS     : ' WS-CANT-CTAS-IMPRES
054900     DISPLAY 'MOVIMIENTOS IMPRESOS : ' WS-CANT-MOVS-IMPRES
055000
055100     CLOSE SOLICIT CUSTMAS ACCTMAS TRANLOG LISTADO.
055200
055300 9999-FINAL-F. EXIT.
