000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMVCAF.
000300 AUTHOR. L-ROJAS.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1990-06-04.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMMVCAF  -  POSTEO DE MOVIMIENTOS DE CUENTA                *
001100*    ======================================================     *
001200*    LEE EL ARCHIVO DE NOVEDADES DE MOVIMIENTO (DEPOSITO O       *
001300*    EXTRACCION), LOCALIZA LA CUENTA EN EL MAESTRO, VALIDA       *
001400*    ESTADO ACTIVA Y FONDOS SUFICIENTES EN EXTRACCIONES,         *
001500*    ACTUALIZA CTA-SALDO-ACTUAL Y GRABA EL RENGLON DE            *
001600*    BITACORA (TRANLOG) CON SALDO ANTES Y DESPUES.               *
001700*                                                                *
001800******************************************************************
001900*                  BITACORA DE CAMBIOS                           *
002000*----------------------------------------------------------------*
002100* 1990-06-04  LRJ  TKT-0224  VERSION ORIGINAL                     TKT-0224
002200* 1992-02-19  RFL  TKT-0271  SE AGREGA VALIDACION DE FONDOS       TKT-0271
002300*                            SUFICIENTES PARA EXTRACCIONES
002400* 1994-08-05  RFL  TKT-0308  SE INVOCA A PGMRUCAF PARA EL         TKT-0308
002500*                            REDONDEO DEL IMPORTE DE LA NOVEDAD
002600* 1996-05-30  JVG  TKT-0360  LA CUENTA DEBE ESTAR ACTIVA PARA     TKT-0360
002700*                            ACEPTAR MOVIMIENTOS
002800* 1998-12-01  MTR  TKT-0410  AJUSTE AA2K - VENTANA DE SIGLO PARA  TKT-0410
002900*                            LA FECHA DE POSTEO
003000* 2001-03-09  JVG  TKT-0459  SE GRABA EL SALDO ANTES Y DESPUES    TKT-0459
003100*                            EN LA BITACORA DE MOVIMIENTOS
003200* 2005-10-17  LRJ  TKT-0533  SE VALIDA SIGNO DEL IMPORTE CON      TKT-0533
003300*                            PGMRUCAF ANTES DE APLICAR LA NOVEDAD
003400* 2011-07-21  MTR  TKT-0671  SE ESTANDARIZA FORMATO DE HORA EN    TKT-0671
003500*                            LA BITACORA A HHMMSS
003550* 2014-02-10  LRJ  TKT-0702  SE RECHAZA IMPORTE CERO O NEGATIVO   TKT-0702
003570*                            Y TIPO DE MOVIMIENTO DISTINTO DE
003590*                            D/W ANTES DE APLICAR LA NOVEDAD
003592* 2016-09-14  JVG  TKT-0733  EL IMPORTE DE LA NOVEDAD SE AMPLIA   TKT-0733
003594*                            A 4 DECIMALES Y SE RECHAZA SI TRAE
003596*                            CENTAVOS FRACCIONARIOS (3ER O 4TO
003598*                            DECIMAL DISTINTO DE CERO)
003600*----------------------------------------------------------------*
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ENTRADA  ASSIGN TO DDENTRA
004800     ORGANIZATION IS SEQUENTIAL
004900     FILE STATUS  IS FS-ENTRADA.
005000
005100     SELECT ACCTMAS  ASSIGN TO DDCTAMA
005200     ORGANIZATION IS RELATIVE
005300     ACCESS MODE  IS DYNAMIC
005400     RELATIVE KEY IS WS-CTA-RELKEY
005500     FILE STATUS  IS FS-ACCTMAS.
005600
005700     SELECT TRANLOG  ASSIGN TO DDTRANL
005800     ORGANIZATION IS RELATIVE
005900     ACCESS MODE  IS DYNAMIC
006000     RELATIVE KEY IS WS-MOV-RELKEY
006100     FILE STATUS  IS FS-TRANLOG.
006200
006300     SELECT SALIDA   ASSIGN TO DDRECHA
006400     ORGANIZATION IS SEQUENTIAL
006500     FILE STATUS  IS FS-SALIDA.
006600
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100 FD  ENTRADA
007200     RECORD CONTAINS 60 CHARACTERS.
007300 01  REG-ENTRADA.
007400*        NUMERO DE CUENTA TAL COMO VIENE DEL CANAL (NO LIMPIO)
007500     03  NOV-CTA-NUMERO       PIC X(20).
007600*        D = DEPOSITO   W = EXTRACCION
007700     03  NOV-TIPO-MOV         PIC X(01).
007750*        4 DECIMALES PARA POSIBILITAR EL RECHAZO DE CENTAVOS
007770*        FRACCIONARIOS ANTES DEL REDONDEO (TKT-0733)
007800     03  NOV-IMPORTE          PIC S9(09)V9(04).
007900     03  NOV-REFERENCIA       PIC X(20).
008000     03  FILLER               PIC X(06).
008100
008200 FD  ACCTMAS.
008300     COPY CPCTAMAE.
008400
008500 FD  TRANLOG.
008600     COPY CPMOVCTA.
008700
008800 FD  SALIDA
008900     RECORD CONTAINS 110 CHARACTERS.
009000 01  REG-SALIDA.
009100     03  LST-DETALLE          PIC X(100).
009200     03  FILLER               PIC X(10).
009300
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600
009700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009800
009900*----------- ARCHIVOS -------------------------------------------
010000 77  FS-ENTRADA          PIC XX         VALUE SPACES.
010100 77  FS-ACCTMAS          PIC XX         VALUE SPACES.
010200 77  FS-TRANLOG          PIC XX         VALUE SPACES.
010300 77  FS-SALIDA           PIC XX         VALUE SPACES.
010400
010500 77  WS-STATUS-FIN       PIC X          VALUE 'N'.
010600     88  WS-FIN-LECTURA                 VALUE 'Y'.
010700     88  WS-NO-FIN-LECTURA              VALUE 'N'.
010800
010900 77  WS-MOV-VALIDO       PIC X          VALUE 'N'.
011000     88  WS-MOV-ES-VALIDO               VALUE 'S'.
011100
011200*----------- SUBPROGRAMA DE DINERO -------------------------------
011300 77  WS-PGMRUT            PIC X(08)     VALUE 'PGMRUCAF'.
011400
011500 01  WS-LK-COMUNICACION.
011600     03  WS-LK-FUNCION         PIC X(01).
011700     03  WS-LK-IMPORTE-ENTRA   PIC S9(11)V9(04) COMP-3.
011800     03  WS-LK-IMPORTE-SALE    PIC S9(11)V99    COMP-3.
011900     03  WS-LK-SIGNO-RESULT    PIC S9(01).
012000     03  FILLER                PIC X(04).
012100
012200*----------- LLAVES RELATIVAS ------------------------------------
012300 77  WS-CTA-RELKEY        PIC 9(08) COMP   VALUE ZEROS.
012400 77  WS-MOV-RELKEY        PIC 9(08) COMP   VALUE ZEROS.
012500 77  WS-MOV-MAX-REL       PIC 9(08) COMP   VALUE ZEROS.
012600 77  WS-MOV-RELKEY-ED     PIC 9(08)        VALUE ZEROS.
012700
012800*----------- NUMERO DE CUENTA DEPURADO ---------------------------
012900 77  WS-NUM-LIMPIO        PIC 9(20)        VALUE ZEROS.
013000*    MISMA VISTA DEL NUMERO COMO TABLA DE UN DIGITO POR POSICION
013100*    PARA LA DEPURACION CARACTER POR CARACTER
013200 01  WS-NUM-TABLA REDEFINES WS-NUM-LIMPIO.
013300     03  WS-NUM-DIGITO     PIC 9  OCCURS 20 TIMES.
013400
013500 77  WS-SUBI               PIC 99 COMP     VALUE ZEROS.
013600 77  WS-SUBJ               PIC 99 COMP     VALUE ZEROS.
013700 77  WS-NUM-CANT-DIG        PIC 99 COMP    VALUE ZEROS.
013800
013900*----------- ACUMULADORES ----------------------------------------
014000 77  WS-CANT-LEIDOS        PIC 9(07) COMP  VALUE ZEROS.
014100 77  WS-CANT-APLICADOS     PIC 9(07) COMP  VALUE ZEROS.
014200 77  WS-CANT-RECH-NOFONDO  PIC 9(07) COMP  VALUE ZEROS.
014300 77  WS-CANT-RECH-INACTIVA PIC 9(07) COMP  VALUE ZEROS.
014400 77  WS-CANT-RECH-NOEXISTE PIC 9(07) COMP  VALUE ZEROS.
014450 77  WS-CANT-RECH-IMPORTE  PIC 9(07) COMP  VALUE ZEROS.
014470 77  WS-CANT-RECH-TIPOINV  PIC 9(07) COMP  VALUE ZEROS.
014480 77  WS-CANT-RECH-DECIMAL  PIC 9(07) COMP  VALUE ZEROS.
014490*
014492*----------- VERIFICACION DE DECIMALES DEL IMPORTE (TKT-0733) -----
014494*    SE TRUNCA EL IMPORTE A 2 DECIMALES Y SE COMPARA CONTRA EL
014496*    IMPORTE ORIGINAL DE 4 DECIMALES; SI DIFIEREN, EL TERCER O
014498*    CUARTO DECIMAL VENIAN DISTINTOS DE CERO Y SE RECHAZA
014499 77  WS-IMPORTE-2DEC       PIC S9(09)V99    COMP-3 VALUE ZEROS.
014500 77  WS-IMPORTE-RESIDUO    PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
014600*----------- FECHA Y HORA DEL SISTEMA (AA2K - TKT-0410) ----------
014700 77  WS-FECHA-HOY-AAMMDD   PIC 9(06)       VALUE ZEROS.
014800 01  WS-FECHA-HOY-CCYYMMDD.
014900     03  WS-HOY-CC         PIC 99          VALUE ZEROS.
015000     03  WS-HOY-AA         PIC 99          VALUE ZEROS.
015100     03  WS-HOY-MM         PIC 99          VALUE ZEROS.
015200     03  WS-HOY-DD         PIC 99          VALUE ZEROS.
015300*    MISMA FECHA VISTA COMO UN SOLO NUMERO CCYYMMDD
015400 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
015500                              PIC 9(08).
015600 77  WS-HOY-CCYY           PIC 9(04)       VALUE ZEROS.
015700
015800 77  WS-HORA-HOY           PIC 9(08)       VALUE ZEROS.
015900*    MISMA HORA VISTA EN HH-MM-SS PARA GRABAR EN LA BITACORA
016000 01  WS-HORA-HOY-GRP REDEFINES WS-HORA-HOY.
016100     03  WS-HOY-HH         PIC 99.
016200     03  WS-HOY-MN         PIC 99.
016300     03  WS-HOY-SS         PIC 99.
016400     03  FILLER            PIC 99.
016500
016600*----------- CUENTA LOCALIZADA EN EL PROCESO ---------------------
016700 77  WS-CTA-ENCONTRADA     PIC X          VALUE 'N'.
016800     88  WS-CTA-FUE-HALLADA              VALUE 'S'.
016900
017000 77  WS-SALDO-ANTES        PIC S9(11)V99 COMP-3 VALUE ZEROS.
017100 77  WS-SALDO-DESPUES      PIC S9(11)V99 COMP-3 VALUE ZEROS.
017200
017300 01  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017400
017500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017600 PROCEDURE DIVISION.
017700
017800 MAIN-PROGRAM-I.
017900
018000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
018100     PERFORM 2900-LEER-I    THRU 2900-LEER-F.
018200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018300                            UNTIL WS-FIN-LECTURA.
018400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018500
018600 MAIN-PROGRAM-F. GOBACK.
018700
018800
018900*-----------------------------------------------------------------
019000*    APERTURA DE ARCHIVOS Y FECHA DEL PROCESO (TKT-0410)
019100 1000-INICIO-I.
019200
019300     OPEN INPUT  ENTRADA
019400     OPEN I-O    ACCTMAS
019500     OPEN I-O    TRANLOG
019600     OPEN OUTPUT SALIDA.
019700
019800     SET WS-NO-FIN-LECTURA TO TRUE.
019900
020000     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE.
020100     MOVE WS-FECHA-HOY-AAMMDD TO WS-FECHA-HOY-CCYYMMDD.
020200
020300     IF WS-HOY-AA < 50
020400        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
020500     ELSE
020600        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
020700     END-IF.
020800
020900     ACCEPT WS-HORA-HOY FROM TIME.
021000
021100     PERFORM 1100-HALLAR-TOPE-I THRU 1100-HALLAR-TOPE-F.
021200
021300 1000-INICIO-F. EXIT.
021400
021500
021600*-----------------------------------------------------------------
021700*    RECORRE LA BITACORA UNA VEZ PARA HALLAR LA ULTIMA LLAVE
021800*    RELATIVA USADA (NO HAY SOPORTE DE INDEXED EN ESTE AMBIENTE)
021900 1100-HALLAR-TOPE-I.
022000
022100     MOVE ZEROS TO WS-MOV-MAX-REL.
022200     MOVE ZEROS TO WS-MOV-RELKEY.
022300
022400     PERFORM 1150-CONTAR-UNO-I THRU 1150-CONTAR-UNO-F
022500             VARYING WS-MOV-RELKEY FROM 1 BY 1
022600             UNTIL FS-TRANLOG NOT = '00'.
022700
022800 1100-HALLAR-TOPE-F. EXIT.
022900
023000
023100*---- CUENTA UN RENGLON DE LA BITACORA (CUERPO DEL BARRIDO) -----
023200 1150-CONTAR-UNO-I.
023300
023400     READ TRANLOG NEXT RECORD
023500     IF FS-TRANLOG = '00'
023600        MOVE WS-MOV-RELKEY TO WS-MOV-MAX-REL
023700     END-IF.
023800
023900 1150-CONTAR-UNO-F. EXIT.
024000
024100
024200*-----------------------------------------------------------------
024300 2000-PROCESO-I.
024400
024500     SET WS-NO-FIN-LECTURA TO FALSE.
024600     MOVE 'N' TO WS-MOV-VALIDO.
024700     MOVE 'N' TO WS-CTA-ENCONTRADA.
024800
024900     PERFORM 2100-DEPURAR-NUMERO-I THRU 2100-DEPURAR-NUMERO-F.
025000     PERFORM 2200-LOCALIZAR-CTA-I  THRU 2200-LOCALIZAR-CTA-F.
025100
025200     IF WS-CTA-FUE-HALLADA
025300        PERFORM 2300-VALIDAR-ESTADO-I THRU 2300-VALIDAR-ESTADO-F
025400     END-IF.
025500
025600     IF WS-MOV-ES-VALIDO
025700        PERFORM 2400-APLICAR-I THRU 2400-APLICAR-F
025800     END-IF.
025900
026000     PERFORM 2900-LEER-I THRU 2900-LEER-F.
026100
026200 2000-PROCESO-F. EXIT.
026300
026400
026500*-----------------------------------------------------------------
026600*    DEJA SOLO LOS DIGITOS DEL NUMERO DE CUENTA RECIBIDO
026700 2100-DEPURAR-NUMERO-I.
026800
026900     MOVE ZEROS TO WS-NUM-LIMPIO.
027000     MOVE ZEROS TO WS-NUM-CANT-DIG.
027100     MOVE ZEROS TO WS-SUBJ.
027200     MOVE ZEROS TO WS-SUBI.
027300
027400     PERFORM 2105-COPIAR-DIGITO-NUM-I THRU 2105-COPIAR-DIGITO-NUM-F
027500             VARYING WS-SUBI FROM 1 BY 1
027600             UNTIL WS-SUBI > 20.
027700
027800     MOVE WS-SUBJ TO WS-NUM-CANT-DIG.
027900
028000 2100-DEPURAR-NUMERO-F. EXIT.
028100
028200
028300*---- COPIA UN DIGITO VALIDO DEL NUMERO DE CUENTA RECIBIDO ------
028400 2105-COPIAR-DIGITO-NUM-I.
028500
028600     IF NOV-CTA-NUMERO (WS-SUBI:1) IS NUMERIC
028700        ADD 1 TO WS-SUBJ
028800        IF WS-SUBJ <= 20
028900           MOVE NOV-CTA-NUMERO (WS-SUBI:1)
029000                TO WS-NUM-DIGITO (WS-SUBJ)
029100        END-IF
029200     END-IF.
029300
029400 2105-COPIAR-DIGITO-NUM-F. EXIT.
029500
029600
029700*-----------------------------------------------------------------
029800*    RECORRIDO SECUENCIAL DEL MAESTRO DE CUENTAS POR NUMERO
029900 2200-LOCALIZAR-CTA-I.
030000
030100     MOVE ZEROS TO WS-CTA-RELKEY.
030200     MOVE 'N'   TO WS-CTA-ENCONTRADA.
030300     MOVE '00'  TO FS-ACCTMAS.
030400
030500     PERFORM 2210-LEER-COMPARAR-I THRU 2210-LEER-COMPARAR-F
030600             VARYING WS-CTA-RELKEY FROM 1 BY 1
030700             UNTIL FS-ACCTMAS = '10'
030800                OR WS-CTA-FUE-HALLADA.
030900
031000     IF NOT WS-CTA-FUE-HALLADA
031100        ADD 1 TO WS-CANT-RECH-NOEXISTE
031200        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
031300     END-IF.
031400
031500 2200-LOCALIZAR-CTA-F. EXIT.
031600
031700
031800*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL NUMERO DE CUENTA --
031900 2210-LEER-COMPARAR-I.
032000
032100     READ ACCTMAS NEXT RECORD
032200     IF FS-ACCTMAS = '00'
032300        IF CTA-NUMERO = WS-NUM-LIMPIO
032400           MOVE 'S' TO WS-CTA-ENCONTRADA
032500        END-IF
032600     END-IF.
032700
032800 2210-LEER-COMPARAR-F. EXIT.
032900
033000
033100*-----------------------------------------------------------------
033200*    LA CUENTA DEBE ESTAR ACTIVA Y TENER FONDOS PARA EXTRAER
033300*    (TKT-0360 Y TKT-0271).  EL IMPORTE DEBE SER MAYOR A CERO, NO
033320*    TRAER MAS DE 2 DECIMALES (TKT-0733) Y EL TIPO DEBE SER D O W,
033340*    DE LO CONTRARIO SE RECHAZA (TKT-0702)
033400 2300-VALIDAR-ESTADO-I.
033450
033460     MOVE NOV-IMPORTE TO WS-IMPORTE-2DEC.
033470     COMPUTE WS-IMPORTE-RESIDUO = NOV-IMPORTE - WS-IMPORTE-2DEC.
033480
033500     IF NOT CTA-ACTIVA
033550        ADD 1 TO WS-CANT-RECH-INACTIVA
033600        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
033650     ELSE
033700        IF NOV-IMPORTE NOT > ZEROS
033750           ADD 1 TO WS-CANT-RECH-IMPORTE
033800           PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
033820        ELSE
033824        IF WS-IMPORTE-RESIDUO NOT = ZEROS
033828           ADD 1 TO WS-CANT-RECH-DECIMAL
033832           PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
033850        ELSE
033900           EVALUATE NOV-TIPO-MOV
033950              WHEN 'D'
034000                 MOVE 'S' TO WS-MOV-VALIDO
034050              WHEN 'W'
034100                 IF NOV-IMPORTE > CTA-SALDO-ACTUAL
034150                    ADD 1 TO WS-CANT-RECH-NOFONDO
034200                    PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
034250                 ELSE
034300                    MOVE 'S' TO WS-MOV-VALIDO
034350                 END-IF
034400              WHEN OTHER
034450                 ADD 1 TO WS-CANT-RECH-TIPOINV
034500                 PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
034550           END-EVALUATE
034560        END-IF
034600        END-IF
034650     END-IF.
034700
034750 2300-VALIDAR-ESTADO-F. EXIT.
035300
035400
035500*-----------------------------------------------------------------
035600*    APLICA EL MOVIMIENTO AL SALDO Y GRABA LA BITACORA
035700*    (TKT-0308, TKT-0459, TKT-0533)
035800 2400-APLICAR-I.
035900
036000     MOVE NOV-IMPORTE        TO WS-LK-IMPORTE-ENTRA.
036100     MOVE 'R'                TO WS-LK-FUNCION.
036200     CALL WS-PGMRUT USING WS-LK-COMUNICACION.
036300
036400     MOVE 'C' TO WS-LK-FUNCION.
036500     CALL WS-PGMRUT USING WS-LK-COMUNICACION.
036600
036700     IF WS-LK-SIGNO-RESULT < 0
036800        ADD 1 TO WS-CANT-RECH-NOFONDO
036900        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
037000     ELSE
037100        MOVE CTA-SALDO-ACTUAL TO WS-SALDO-ANTES
037200
037300        IF NOV-TIPO-MOV = 'D'
037400           ADD WS-LK-IMPORTE-SALE TO CTA-SALDO-ACTUAL
037500        ELSE
037600           SUBTRACT WS-LK-IMPORTE-SALE FROM CTA-SALDO-ACTUAL
037700        END-IF
037800
037900        MOVE CTA-SALDO-ACTUAL TO WS-SALDO-DESPUES
038000
038100        REWRITE CTA-REGISTRO.
038200        IF FS-ACCTMAS NOT = '00'
038300           DISPLAY '* ERROR EN REWRITE ACCTMAS = ' FS-ACCTMAS
038400           MOVE 4444 TO RETURN-CODE
038500        END-IF
038600
038700        PERFORM 2600-GRABAR-MOV-I THRU 2600-GRABAR-MOV-F
038800        ADD 1 TO WS-CANT-APLICADOS
038900     END-IF.
039000
039100 2400-APLICAR-F. EXIT.
039200
039300
039400*-----------------------------------------------------------------
039500*    GRABA EL RENGLON DE BITACORA DE MOVIMIENTO (TKT-0459)
039600 2600-GRABAR-MOV-I.
039700
039800     ADD 1 TO WS-MOV-MAX-REL.
039900     MOVE WS-MOV-MAX-REL TO WS-MOV-RELKEY.
040000
040100     MOVE SPACES         TO MOV-REGISTRO.
040200     MOVE WS-MOV-RELKEY  TO WS-MOV-RELKEY-ED.
040300     STRING WS-MOV-RELKEY-ED DELIMITED BY SIZE
040400            '-TRLOG'        DELIMITED BY SIZE
040500            INTO MOV-UUID
040600
040700     EVALUATE NOV-TIPO-MOV
040750        WHEN 'D'
040800           SET MOV-DEPOSITO   TO TRUE
040850        WHEN 'W'
041000           SET MOV-EXTRACCION TO TRUE
041050        WHEN OTHER
041080           DISPLAY '* ERROR - TIPO DE MOVIMIENTO INVALIDO EN GRABAR'
041090           MOVE 4446 TO RETURN-CODE
041100     END-EVALUATE
041200
041300     MOVE WS-LK-IMPORTE-SALE  TO MOV-IMPORTE
041400     MOVE WS-SALDO-ANTES      TO MOV-SALDO-ANTES
041500     MOVE WS-SALDO-DESPUES    TO MOV-SALDO-DESPUES
041600     MOVE NOV-REFERENCIA      TO MOV-REFERENCIA
041700     MOVE CTA-UUID            TO MOV-CUENTA-UUID
041800     MOVE WS-FECHA-HOY-NUM    TO MOV-FECHA
041900     STRING WS-HOY-HH DELIMITED BY SIZE
042000            WS-HOY-MN DELIMITED BY SIZE
042100            WS-HOY-SS DELIMITED BY SIZE
042200            INTO MOV-HORA
042300
042400     WRITE MOV-REGISTRO
042500           INVALID KEY
042600           DISPLAY '* ERROR EN WRITE TRANLOG = ' FS-TRANLOG
042700           MOVE 4445 TO RETURN-CODE.
042800
042900 2600-GRABAR-MOV-F. EXIT.
043000
043100
043200*-----------------------------------------------------------------
043300 2500-RECHAZAR-I.
043400
043500     MOVE SPACES TO REG-SALIDA
043600     STRING 'RECHAZADO CTA=' DELIMITED BY SIZE
043700            NOV-CTA-NUMERO   DELIMITED BY SIZE
043800            ' TIPO='         DELIMITED BY SIZE
043900            NOV-TIPO-MOV     DELIMITED BY SIZE
044000            INTO LST-DETALLE
044100
044200     WRITE REG-SALIDA.
044300
044400 2500-RECHAZAR-F. EXIT.
044500
044600
044700*-----------------------------------------------------------------
044800 2900-LEER-I.
044900
045000     READ ENTRADA INTO REG-ENTRADA.
045100
045200     EVALUATE FS-ENTRADA
045300        WHEN '00'
045400           ADD 1 TO WS-CANT-LEIDOS
045500        WHEN '10'
045600           SET WS-FIN-LECTURA TO TRUE
045700        WHEN OTHER
045800           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
045900           SET WS-FIN-LECTURA TO TRUE
046000     END-EVALUATE.
046100
046200 2900-LEER-F. EXIT.
046300
046400
046500*-----------------------------------------------------------------
046600 9999-FINAL-I.
046700
046800     DISPLAY 'TOTAL LEIDOS          : ' WS-CANT-LEIDOS
046900     DISPLAY 'TOTAL APLICADOS        : ' WS-CANT-APLICADOS
047000     DISPLAY 'RECHAZADOS SIN FONDOS  : ' WS-CANT-RECH-NOFONDO
047100     DISPLAY 'RECHAZADOS INACTIVA    : ' WS-CANT-RECH-INACTIVA
047200     DISPLAY 'RECHAZADOS NO EXISTE    : ' WS-CANT-RECH-NOEXISTE
047220     DISPLAY 'RECHAZADOS IMPORTE <= 0 : ' WS-CANT-RECH-IMPORTE
047240     DISPLAY 'RECHAZADOS TIPO INVALIDO: ' WS-CANT-RECH-TIPOINV
047260     DISPLAY 'RECHAZADOS DECIMAL INVAL: ' WS-CANT-RECH-DECIMAL
047300
047400     CLOSE ENTRADA ACCTMAS TRANLOG SALIDA.
047500
047600 9999-FINAL-F. EXIT.
