000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMAPCAF.
000300 AUTHOR. L-ROJAS.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1989-02-16.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMAPCAF  -  APERTURA DE CUENTAS                            *
001100*    ==================================                          *
001200*    LEE SOLICITUDES DE APERTURA DE CUENTA (ENTRADA), VERIFICA   *
001300*    QUE EL CLIENTE DUEÑO EXISTA Y ESTE ACTIVO EN EL MAESTRO DE  *
001400*    CLIENTES (CUSTMAS), VALIDA EL NUMERO DE CUENTA Y EL TIPO,   *
001500*    Y GRABA LA NUEVA CUENTA EN EL MAESTRO DE CUENTAS (ACCTMAS)  *
001600*    CON SALDO INICIAL = SALDO ACTUAL Y ESTADO ACTIVA.           *
001700*                                                                *
001800******************************************************************
001900*                  BITACORA DE CAMBIOS                           *
002000*----------------------------------------------------------------*
002100* 1989-02-16  LRJ  TKT-0150  VERSION ORIGINAL - CARGA VIA VSAM    TKT-0150
002200* 1990-07-21  LRJ  TKT-0212  VALIDACION DE NUMERO DE CUENTA       TKT-0212
002300* 1992-04-03  JVG  TKT-0280  VERIFICACION DE CLIENTE ACTIVO       TKT-0280
002400* 1994-11-29  RFL  TKT-0315  SALDO INICIAL NO PUEDE SER NEGATIVO  TKT-0315
002500* 1996-06-12  RFL  TKT-0368  CONTROL DE CUENTA DUPLICADA          TKT-0368
002600* 1998-12-01  MTR  TKT-0410  VENTANA DE SIGLO PARA FECHA DEL DIA  TKT-0410
002700* 2002-03-25  JVG  TKT-0471  TIPO DE CUENTA AHORROS/CORRIENTE     TKT-0471
002800* 2004-03-11  LRJ  TKT-0509  MAESTROS DE CLIENTES Y CUENTAS PASAN TKT-0509
002900*                            A ARCHIVO RELATIVO (SE ELIMINA DB2)
003000* 2008-05-30  MTR  TKT-0605  LLAVE SUBROGADA SECUENCIAL DE CUENTA TKT-0605
003100*----------------------------------------------------------------*
003200
003300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS DIGITOS-VALIDOS IS '0' THRU '9'.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT SOLICIT ASSIGN TO DDENTRA
004500            FILE STATUS IS FS-SOLICIT.
004600
004700     SELECT CUSTMAS ASSIGN TO DDCLIMA
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE  IS DYNAMIC
005000            RELATIVE KEY IS WS-CLI-RELKEY
005100            FILE STATUS  IS FS-CUSTMAS.
005200
005300     SELECT ACCTMAS ASSIGN TO DDCTAMA
005400            ORGANIZATION IS RELATIVE
005500            ACCESS MODE  IS DYNAMIC
005600            RELATIVE KEY IS WS-CTA-RELKEY
005700            FILE STATUS  IS FS-ACCTMAS.
005800
005900     SELECT LISTADO ASSIGN TO DDLISTA
006000            FILE STATUS IS FS-LISTADO.
006100
006200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  SOLICIT
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900*    SOLICITUD DE APERTURA DE CUENTA - 90 BYTES
007000 01  REG-SOLICITUD.
007100     03  SOL-NUMERO              PIC X(20).
007200     03  SOL-TIPO                PIC X(01).
007300     03  SOL-SALDO-INICIAL       PIC S9(11)V99.
007400     03  SOL-CLIENTE-ID-EXT      PIC X(50).
007500     03  FILLER                  PIC X(05).
007600
007700 FD  CUSTMAS.
007800     COPY CPCLIMAE.
007900
008000 FD  ACCTMAS.
008100     COPY CPCTAMAE.
008200
008300 FD  LISTADO
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-LISTADO.
008700     03  LST-DETALLE             PIC X(90).
008800     03  FILLER                  PIC X(10).
008900
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009300
009400 77  FS-SOLICIT                  PIC XX      VALUE SPACES.
009500     88  FS-SOLICIT-FIN                      VALUE '10'.
009600 77  FS-CUSTMAS                  PIC XX      VALUE SPACES.
009700     88  FS-CUSTMAS-FIN                      VALUE '10'.
009800 77  FS-ACCTMAS                  PIC XX      VALUE SPACES.
009900     88  FS-ACCTMAS-FIN                      VALUE '10'.
010000 77  FS-LISTADO                  PIC XX      VALUE SPACES.
010100
010200 77  WS-REG-VALIDO               PIC X(02)   VALUE 'SI'.
010300 77  WS-CLIENTE-OK               PIC X(02)   VALUE 'NO'.
010400 77  WS-CTA-DUPLIC               PIC X(02)   VALUE 'NO'.
010500 77  WS-MESSAGE-ERROR            PIC X(40)   VALUE SPACES.
010600
010700 77  WS-CANT-LEIDOS         PIC 9(05) COMP   VALUE ZEROS.
010800 77  WS-CANT-GRABADOS       PIC 9(05) COMP   VALUE ZEROS.
010900 77  WS-CANT-RECHAZADOS     PIC 9(05) COMP   VALUE ZEROS.
011000 77  WS-CLI-MAX-REL         PIC 9(08) COMP   VALUE ZEROS.
011100 77  WS-CLI-RELKEY          PIC 9(08) COMP   VALUE ZEROS.
011200 77  WS-CTA-MAX-REL         PIC 9(08) COMP   VALUE ZEROS.
011300 77  WS-CTA-RELKEY          PIC 9(08) COMP   VALUE ZEROS.
011400 77  WS-CTA-RELKEY-ED       PIC 9(08)        VALUE ZEROS.
011500 77  WS-SUBI                PIC 9(02) COMP   VALUE ZEROS.
011600
011700*---- NUMERO DE CUENTA DEPURADO A SOLO DIGITOS (TKT-0212) --------
011800 01  WS-NUM-LIMPIO.
011900     03  WS-NUM-DIG          PIC 9(20)        VALUE ZEROS.
012000     03  WS-NUM-CANT         PIC 9(02) COMP   VALUE ZEROS.
012100 01  WS-NUM-TABLA REDEFINES WS-NUM-LIMPIO.
012200     03  WS-NUM-CHAR         PIC X            OCCURS 22 TIMES.
012300
012400*---- CLIENTE DUEÑO DE LA CUENTA, UNA VEZ LOCALIZADO -------------
012500 01  WS-CLIENTE-ENCONTRADO.
012600     03  WS-CLI-UUID-HALLADO PIC X(36)        VALUE SPACES.
012700 01  WS-CLI-UUID-RELKEY REDEFINES WS-CLIENTE-ENCONTRADO
012800                              PIC X(36).
012900
013000*---- FECHA DEL SISTEMA (VENTANA DE SIGLO - TKT-0410) -----------
013100 01  WS-FECHA-HOY-AAMMDD.
013200     03  WS-HOY-AA           PIC 9(02)        VALUE ZEROS.
013300     03  WS-HOY-MM           PIC 9(02)        VALUE ZEROS.
013400     03  WS-HOY-DD           PIC 9(02)        VALUE ZEROS.
013500
013600 01  WS-FECHA-HOY-CCYYMMDD.
013700     03  WS-HOY-CCYY         PIC 9(04)        VALUE ZEROS.
013800     03  WS-HOY-CCYY-MM      PIC 9(02)        VALUE ZEROS.
013900     03  WS-HOY-CCYY-DD      PIC 9(02)        VALUE ZEROS.
014000 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
014100                              PIC 9(08).
014200
014300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014400
014500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014600 PROCEDURE DIVISION.
014700
014800 MAIN-PROGRAM-I.
014900
015000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
015100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015200                           UNTIL FS-SOLICIT-FIN
015300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015400
015500 MAIN-PROGRAM-F. GOBACK.
015600
015700
015800*------------------------------------------------------------------
015900 1000-INICIO-I.
016000
016100     OPEN INPUT SOLICIT
016200     IF FS-SOLICIT IS NOT EQUAL '00'
016300        DISPLAY '* ERROR EN OPEN SOLICIT = ' FS-SOLICIT
016400        MOVE 9999 TO RETURN-CODE
016500        SET FS-SOLICIT-FIN TO TRUE
016600     END-IF
016700
016800     OPEN INPUT CUSTMAS
016900     IF FS-CUSTMAS IS NOT EQUAL '00'
017000        DISPLAY '* ERROR EN OPEN CUSTMAS = ' FS-CUSTMAS
017100        MOVE 9999 TO RETURN-CODE
017200        SET FS-SOLICIT-FIN TO TRUE
017300     END-IF
017400
017500     OPEN I-O   ACCTMAS
017600     IF FS-ACCTMAS IS NOT EQUAL '00' AND
017700        FS-ACCTMAS IS NOT EQUAL '05'
017800        DISPLAY '* ERROR EN OPEN ACCTMAS = ' FS-ACCTMAS
017900        MOVE 9999 TO RETURN-CODE
018000        SET FS-SOLICIT-FIN TO TRUE
018100     END-IF
018200
018300     OPEN OUTPUT LISTADO
018400     IF FS-LISTADO IS NOT EQUAL '00'
018500        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
018600        MOVE 9999 TO RETURN-CODE
018700        SET FS-SOLICIT-FIN TO TRUE
018800     END-IF
018900
019000     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE
019100     IF WS-HOY-AA < 50
019200        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
019300     ELSE
019400        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
019500     END-IF
019600     MOVE WS-HOY-MM TO WS-HOY-CCYY-MM
019700     MOVE WS-HOY-DD TO WS-HOY-CCYY-DD
019800
019900     PERFORM 1100-HALLAR-TOPE-I THRU 1100-HALLAR-TOPE-F
020000
020100     IF NOT FS-SOLICIT-FIN
020200        PERFORM 2900-LEER-I THRU 2900-LEER-F
020300     END-IF.
020400
020500 1000-INICIO-F. EXIT.
020600
020700
020800*---- RECORRE EL MAESTRO DE CUENTAS PARA HALLAR LA ULTIMA LLAVE --
020900 1100-HALLAR-TOPE-I.
021000
021100     MOVE ZEROS TO WS-CTA-MAX-REL
021200     MOVE ZEROS TO WS-CTA-RELKEY
021300
021400     PERFORM 1150-CONTAR-UNO-I THRU 1150-CONTAR-UNO-F
021500             UNTIL FS-ACCTMAS = '10'
021600
021700     MOVE '00' TO FS-ACCTMAS.
021800
021900 1100-HALLAR-TOPE-F. EXIT.
022000
022100
022200*---- CUENTA UN RENGLON DEL MAESTRO (CUERPO DEL BARRIDO) --------
022300 1150-CONTAR-UNO-I.
022400
022500     READ ACCTMAS NEXT RECORD
022600
022700     IF FS-ACCTMAS = '00'
022800        ADD 1 TO WS-CTA-MAX-REL
022900     END-IF.
023000
023100 1150-CONTAR-UNO-F. EXIT.
023200
023300
023400*------------------------------------------------------------------
023500 2000-PROCESO-I.
023600
023700     MOVE 'SI' TO WS-REG-VALIDO
023800     MOVE 'NO' TO WS-CTA-DUPLIC
023900
024000     PERFORM 2100-DEPURAR-NUMERO-I THRU 2100-DEPURAR-NUMERO-F
024100     PERFORM 2150-VALIDAR-CAMPOS-I THRU 2150-VALIDAR-CAMPOS-F
024200
024300     IF WS-REG-VALIDO = 'SI'
024400        PERFORM 2200-VERIF-CLIENTE-I THRU 2200-VERIF-CLIENTE-F
024500     END-IF
024600
024700     IF WS-REG-VALIDO = 'SI'
024800        PERFORM 2250-VERIF-DUPLIC-I  THRU 2250-VERIF-DUPLIC-F
024900     END-IF
025000
025100     IF WS-REG-VALIDO = 'SI' AND WS-CTA-DUPLIC = 'NO'
025200        PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F
025300     ELSE
025400        PERFORM 2400-RECHAZAR-I THRU 2400-RECHAZAR-F
025500     END-IF
025600
025700     PERFORM 2900-LEER-I THRU 2900-LEER-F.
025800
025900 2000-PROCESO-F. EXIT.
026000
026100
026200*---- DEJA SOLO DIGITOS EN EL NUMERO - 6 A 20 (TKT-0212) ---------
026300 2100-DEPURAR-NUMERO-I.
026400
026500     MOVE ZEROS TO WS-NUM-LIMPIO
026600     MOVE SPACES TO WS-NUM-DIG
026700     MOVE ZEROS TO WS-NUM-CANT
026800     MOVE ZEROS TO WS-SUBI
026900
027000     PERFORM 2105-COPIAR-DIGITO-NUM-I THRU 2105-COPIAR-DIGITO-NUM-F
027100             VARYING WS-SUBI FROM 1 BY 1
027200             UNTIL WS-SUBI > 20
027300
027400     IF WS-NUM-CANT < 6 OR WS-NUM-CANT > 20
027500        MOVE 'NO' TO WS-REG-VALIDO
027600        MOVE 'NUMERO DE CUENTA FUERA DE RANGO' TO WS-MESSAGE-ERROR
027700     END-IF.
027800
027900 2100-DEPURAR-NUMERO-F. EXIT.
028000
028100
028200*---- COPIA UN DIGITO VALIDO DEL NUMERO DE CUENTA ---------------
028300 2105-COPIAR-DIGITO-NUM-I.
028400
028500     IF SOL-NUMERO (WS-SUBI:1) IS DIGITOS-VALIDOS
028600        ADD 1 TO WS-NUM-CANT
028700        IF WS-NUM-CANT <= 20
028800           MOVE SOL-NUMERO (WS-SUBI:1)
028900                   TO WS-NUM-CHAR (WS-NUM-CANT)
029000        END-IF
029100     END-IF.
029200
029300 2105-COPIAR-DIGITO-NUM-F. EXIT.
029400
029500
029600*---- VALIDA TIPO DE CUENTA Y SALDO INICIAL (TKT-0315/TKT-0471) --
029700 2150-VALIDAR-CAMPOS-I.
029800
029900     IF SOL-TIPO NOT = 'S' AND SOL-TIPO NOT = 'C'
030000        MOVE 'NO' TO WS-REG-VALIDO
030100        MOVE 'TIPO DE CUENTA INVALIDO - USE S O C'
030200                TO WS-MESSAGE-ERROR
030300     END-IF
030400
030500     IF SOL-SALDO-INICIAL < ZEROS
030600        MOVE 'NO' TO WS-REG-VALIDO
030700        MOVE 'SALDO INICIAL NO PUEDE SER NEGATIVO'
030800                TO WS-MESSAGE-ERROR
030900     END-IF
031000
031100     IF SOL-CLIENTE-ID-EXT = SPACES
031200        MOVE 'NO' TO WS-REG-VALIDO
031300        MOVE 'ID DE CLIENTE EN BLANCO' TO WS-MESSAGE-ERROR
031400     END-IF.
031500
031600 2150-VALIDAR-CAMPOS-F. EXIT.
031700
031800
031900*---- VERIFICA QUE EL CLIENTE EXISTA Y ESTE ACTIVO (TKT-0280) ----
032000 2200-VERIF-CLIENTE-I.
032100
032200     MOVE 'NO' TO WS-CLIENTE-OK
032300     MOVE '00' TO FS-CUSTMAS
032400     MOVE ZEROS TO WS-CLI-RELKEY
032500
032600     PERFORM 2210-LEER-COMPARAR-I THRU 2210-LEER-COMPARAR-F
032700             UNTIL FS-CUSTMAS = '10' OR WS-CLIENTE-OK = 'SI'
032800
032900     IF WS-CLIENTE-OK = 'NO' AND WS-REG-VALIDO = 'SI'
033000        MOVE 'NO' TO WS-REG-VALIDO
033100        MOVE 'CLIENTE NO ENCONTRADO' TO WS-MESSAGE-ERROR
033200     END-IF
033300
033400     MOVE '00' TO FS-CUSTMAS.
033500
033600 2200-VERIF-CLIENTE-F. EXIT.
033700
033800
033900*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL ID EXTERNO --------
034000 2210-LEER-COMPARAR-I.
034100
034200     READ CUSTMAS NEXT RECORD
034300
034400     IF FS-CUSTMAS = '00'
034500        IF CLI-ID-EXTERNO = SOL-CLIENTE-ID-EXT
034600           IF CLI-ACTIVO
034700              MOVE 'SI' TO WS-CLIENTE-OK
034800              MOVE CLI-UUID TO WS-CLI-UUID-HALLADO
034900           ELSE
035000              MOVE 'NO' TO WS-REG-VALIDO
035100              MOVE 'CLIENTE INACTIVO' TO WS-MESSAGE-ERROR
035200              MOVE '10' TO FS-CUSTMAS
035300           END-IF
035400        END-IF
035500     END-IF.
035600
035700 2210-LEER-COMPARAR-F. EXIT.
035800
035900
036000*---- VERIFICA QUE EL NUMERO DE CUENTA NO ESTE YA EN USO (TKT-0368)
036100 2250-VERIF-DUPLIC-I.
036200
036300     MOVE '00' TO FS-ACCTMAS
036400
036500     PERFORM 2255-COMPARAR-NUM-I THRU 2255-COMPARAR-NUM-F
036600             UNTIL FS-ACCTMAS = '10'
036700
036800     MOVE '00' TO FS-ACCTMAS.
036900
037000 2250-VERIF-DUPLIC-F. EXIT.
037100
037200
037300*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL NUMERO DE CUENTA --
037400 2255-COMPARAR-NUM-I.
037500
037600     READ ACCTMAS NEXT RECORD
037700
037800     IF FS-ACCTMAS = '00'
037900        IF CTA-NUMERO = WS-NUM-DIG
038000           MOVE 'SI' TO WS-CTA-DUPLIC
038100           MOVE 'NUMERO DE CUENTA DUPLICADO'
038200                   TO WS-MESSAGE-ERROR
038300        END-IF
038400     END-IF.
038500
038600 2255-COMPARAR-NUM-F. EXIT.
038700
038800
038900*---- GRABA LA NUEVA CUENTA EN ESTADO ACTIVA ---------------------
039000 2300-GRABAR-I.
039100
039200     MOVE SPACES TO CTA-REGISTRO
039300     ADD 1 TO WS-CTA-MAX-REL
039400     MOVE WS-CTA-MAX-REL  TO WS-CTA-RELKEY
039500     MOVE WS-CTA-RELKEY   TO WS-CTA-RELKEY-ED
039600     MOVE WS-CTA-RELKEY-ED TO CTA-UUID
039700     MOVE WS-NUM-DIG       TO CTA-NUMERO
039800     MOVE SOL-TIPO         TO CTA-TIPO
039900     MOVE SOL-SALDO-INICIAL TO CTA-SALDO-INICIAL
040000     MOVE SOL-SALDO-INICIAL TO CTA-SALDO-ACTUAL
040100     SET CTA-ACTIVA        TO TRUE
040200     MOVE WS-CLI-UUID-HALLADO TO CTA-CLIENTE-UUID
040300
040400     WRITE CTA-REGISTRO INVALID KEY
040500        DISPLAY '* ERROR EN WRITE ACCTMAS = ' FS-ACCTMAS
040600        MOVE 9999 TO RETURN-CODE
040700     NOT INVALID KEY
040800        ADD 1 TO WS-CANT-GRABADOS
040900        MOVE SPACES TO REG-LISTADO
041000        STRING 'APERTURA OK NUMERO=' WS-NUM-DIG
041100               ' TIPO=' SOL-TIPO
041200               DELIMITED BY SIZE INTO LST-DETALLE
041300        WRITE REG-LISTADO
041400     END-WRITE.
041500
041600 2300-GRABAR-F. EXIT.
041700
041800
041900*---- LISTA EL MOTIVO DE RECHAZO ----------------------------------
042000 2400-RECHAZAR-I.
042100
042200     ADD 1 TO WS-CANT-RECHAZADOS
042300     MOVE SPACES TO REG-LISTADO
042400     STRING 'RECHAZADO   NUMERO=' SOL-NUMERO (1:20)
042500            ' MOTIVO=' WS-MESSAGE-ERROR
042600            DELIMITED BY SIZE INTO LST-DETALLE
042700     WRITE REG-LISTADO.
042800
042900 2400-RECHAZAR-F. EXIT.
043000
043100
043200*------------------------------------------------------------------
043300 2900-LEER-I.
043400
043500     READ SOLICIT
043600
043700     EVALUATE FS-SOLICIT
043800        WHEN '00'
043900           ADD 1 TO WS-CANT-LEIDOS
044000           MOVE 'SI' TO WS-REG-VALIDO
044100           MOVE 'NO' TO WS-CTA-DUPLIC
044200        WHEN '10'
044300           CONTINUE
044400        WHEN OTHER
044500           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
044600           MOVE 9999 TO RETURN-CODE
044700           SET FS-SOLICIT-FIN TO TRUE
044800     END-EVALUATE.
044900
045000 2900-LEER-F. EXIT.
045100
045200
045300*------------------------------------------------------------------
045400 9999-FINAL-I.
045500
045600     CLOSE SOLICIT CUSTMAS ACCTMAS LISTADO
045700
045800     DISPLAY '=============================================='
045900     DISPLAY ' PGMAPCAF - APERTURA DE CUENTAS - RESUMEN'
046000     DISPLAY ' SOLICITUDES LEIDAS .............: ' WS-CANT-LEIDOS
046100     DISPLAY ' CUENTAS ABIERTAS ................: '
046200                                                WS-CANT-GRABADOS
046300     DISPLAY ' RECHAZADAS ......................: '
046400                                             WS-CANT-RECHAZADOS.
046500
046600 9999-FINAL-F. EXIT.
