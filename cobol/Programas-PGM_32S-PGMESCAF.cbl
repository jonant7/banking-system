000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMESCAF.
000300 AUTHOR. J-VEGA.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1989-08-30.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMESCAF  -  CAMBIO DE ESTADO DE CUENTAS                    *
001100*    ==========================================                  *
001200*    LEE NOVEDADES DE CAMBIO DE ESTADO DE CUENTA (ACTIVAR,       *
001300*    DESACTIVAR, SUSPENDER, REACTIVAR, CERRAR) CONTRA EL MAESTRO *
001400*    DE CUENTAS (ACCTMAS).  A DIFERENCIA DEL CAMBIO DE ESTADO DE *
001420*    CLIENTES (PGMBACAF), ESTA NOVEDAD ES ESTRICTA: SI LA CUENTA *
001500*    YA ESTA EN EL ESTADO PEDIDO, SE RECHAZA.  UNA CUENTA CERRADA *
001600*    ES TERMINAL - NO ADMITE NINGUNA NOVEDAD POSTERIOR.  UNA     *
001700*    CUENTA SOLO PUEDE CERRARSE CON SALDO ACTUAL EN CERO O       *
001800*    NEGATIVO.                                                  *
001900*                                                                *
002000******************************************************************
002100*                  BITACORA DE CAMBIOS                           *
002200*----------------------------------------------------------------*
002300* 1989-08-30  JVG  TKT-0165  VERSION ORIGINAL - ARCHIVO VSAM      TKT-0165
002400* 1991-03-04  JVG  TKT-0230  NOVEDAD DE SUSPENSION DE CUENTA      TKT-0230
002500* 1993-01-19  LRJ  TKT-0265  CIERRE EXIGE SALDO EN CERO           TKT-0265
002600* 1995-09-11  RFL  TKT-0358  CUENTA CERRADA ES TERMINAL           TKT-0358
002700* 1997-04-07  RFL  TKT-0385  TRANSICION ESTRICTA - MISMO ESTADO   TKT-0385
002800*                            ES AHORA RECHAZO (NO IDEMPOTENTE)
002900* 1998-12-01  MTR  TKT-0410  VENTANA DE SIGLO PARA FECHA DEL DIA  TKT-0410
003000* 2004-03-11  LRJ  TKT-0509  MAESTRO DE CUENTAS PASA A RELATIVO   TKT-0509
003100* 2010-09-16  MTR  TKT-0660  CONTADORES POR TIPO DE TRANSICION    TKT-0660
003150* 2014-05-06  RFL  TKT-0715  SE AGREGA LA NOVEDAD DE DESACTIVAR   TKT-0715
003170*                            (DE) - CIERRE YA NO EXIGE SALDO EN
003190*                            CERO, SOLO RECHAZA SALDO POSITIVO
003200*----------------------------------------------------------------*
003300
003400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT ENTRADA ASSIGN DDENTRA
004500            FILE STATUS IS FS-NOVEDADES.
004600
004700     SELECT ACCTMAS ASSIGN DDCTAMA
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE  IS DYNAMIC
005000            RELATIVE KEY IS WS-CTA-RELKEY
005100            FILE STATUS  IS FS-ACCTMAS.
005200
005300     SELECT SALIDA  ASSIGN DDSALID
005400            FILE STATUS IS FS-SALIDA.
005500
005600
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  ENTRADA
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400*    NOVEDAD DE CAMBIO DE ESTADO DE CUENTA - 30 BYTES
006500*    NOV-ACCION = AC (ACTIVAR) DE (DESACTIVAR) SU (SUSPENDER)
006600*                 RE (REACTIVAR) CE (CERRAR)
006700 01  REG-ENTRADA.
006800     03  NOV-NUMERO           PIC X(20).
006900     03  NOV-ACCION           PIC X(02).
007000     03  FILLER               PIC X(08).
007100
007200 FD  ACCTMAS.
007300     COPY CPCTAMAE.
007400
007500 FD  SALIDA
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-SALIDA.
007900     03  LST-DETALLE              PIC X(100).
008000     03  FILLER                   PIC X(10).
008100
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008500
008600 77  FS-NOVEDADES                PIC XX      VALUE SPACES.
008700     88  FS-NOVEDADES-FIN                    VALUE '10'.
008800 77  FS-ACCTMAS                  PIC XX      VALUE SPACES.
008900     88  FS-ACCTMAS-FIN                      VALUE '10'.
009000 77  FS-SALIDA                   PIC XX      VALUE SPACES.
009100
009200 77  WS-STATUS-FIN                PIC X      VALUE 'N'.
009300     88  WS-FIN-LECTURA                      VALUE 'Y'.
009400     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
009500
009600 77  WS-ENCONTRADO                PIC X(02)  VALUE 'NO'.
009700 77  WS-MESSAGE-ERROR             PIC X(40)  VALUE SPACES.
009800
009900 77  TOT-NOV-LEIDAS         PIC 9(05) COMP   VALUE ZEROS.
010000 77  TOT-NOV-ACTIVADA       PIC 9(05) COMP   VALUE ZEROS.
010100 77  TOT-NOV-SUSPENDIDA     PIC 9(05) COMP   VALUE ZEROS.
010200 77  TOT-NOV-REACTIVADA     PIC 9(05) COMP   VALUE ZEROS.
010250 77  TOT-NOV-DESACTIVADA    PIC 9(05) COMP   VALUE ZEROS.
010300 77  TOT-NOV-CERRADA        PIC 9(05) COMP   VALUE ZEROS.
010400 77  TOT-NOV-ERRORES        PIC 9(05) COMP   VALUE ZEROS.
010500 77  WS-CTA-RELKEY          PIC 9(08) COMP   VALUE ZEROS.
010600 77  WS-NUM-BUSCADO         PIC 9(20) COMP-3 VALUE ZEROS.
010700
010800*---- FECHA DEL SISTEMA (VENTANA DE SIGLO - TKT-0410) -----------
010900 01  WS-FECHA-HOY-AAMMDD.
011000     03  WS-HOY-AA           PIC 9(02)        VALUE ZEROS.
011100     03  WS-HOY-MM           PIC 9(02)        VALUE ZEROS.
011200     03  WS-HOY-DD           PIC 9(02)        VALUE ZEROS.
011300*    MISMA FECHA AAMMDD VISTA COMO UN SOLO NUMERO PARA EL
011400*    DISPLAY DE DEPURACION EN AMBIENTE DE PRUEBA
011500 01  WS-FECHA-HOY-AAMMDD-NUM REDEFINES WS-FECHA-HOY-AAMMDD
011600                              PIC 9(06).
011700
011800 01  WS-FECHA-HOY-CCYYMMDD.
011900     03  WS-HOY-CCYY         PIC 9(04)        VALUE ZEROS.
012000     03  WS-HOY-CCYY-MM      PIC 9(02)        VALUE ZEROS.
012100     03  WS-HOY-CCYY-DD      PIC 9(02)        VALUE ZEROS.
012200 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
012300                              PIC 9(08).
012400
012500*    ESTADO ANTERIOR DE LA CUENTA VISTO JUNTO AL NUEVO, PARA EL
012600*    LISTADO DE CONTROL (TKT-0660)
012700 01  WS-CAMBIO-ESTADO.
012800     03  WS-ESTADO-ANTES     PIC X(01)        VALUE SPACES.
012900     03  WS-ESTADO-DESPUES   PIC X(01)        VALUE SPACES.
013000 01  WS-CAMBIO-ESTADO-PAR REDEFINES WS-CAMBIO-ESTADO
013100                              PIC X(02).
013200
013300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013400
013500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION.
013700
013800 MAIN-PROGRAM-I.
013900
014000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014200                           UNTIL WS-FIN-LECTURA
014300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014400
014500 MAIN-PROGRAM-F. GOBACK.
014600
014700
014800*------------------------------------------------------------------
014900 1000-INICIO-I.
015000
015100     SET WS-NO-FIN-LECTURA TO TRUE
015200
015300     OPEN INPUT ENTRADA
015400     IF FS-NOVEDADES IS NOT EQUAL '00'
015500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-NOVEDADES
015600        SET WS-FIN-LECTURA TO TRUE
015700     END-IF
015800
015900     OPEN I-O   ACCTMAS
016000     IF FS-ACCTMAS IS NOT EQUAL '00'
016100        DISPLAY '* ERROR EN OPEN ACCTMAS = ' FS-ACCTMAS
016200        MOVE 9999 TO RETURN-CODE
016300        SET WS-FIN-LECTURA TO TRUE
016400     END-IF
016500
016600     OPEN OUTPUT SALIDA
016700     IF FS-SALIDA IS NOT EQUAL '00'
016800        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
016900        MOVE 9999 TO RETURN-CODE
017000        SET WS-FIN-LECTURA TO TRUE
017100     END-IF
017200
017300     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE
017400     IF WS-HOY-AA < 50
017500        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
017600     ELSE
017700        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
017800     END-IF
017900     MOVE WS-HOY-MM TO WS-HOY-CCYY-MM
018000     MOVE WS-HOY-DD TO WS-HOY-CCYY-DD
018100
018200     PERFORM 2900-LEER-I THRU 2900-LEER-F.
018300
018400 1000-INICIO-F. EXIT.
018500
018600
018700*------------------------------------------------------------------
018800 2000-PROCESO-I.
018900
019000     MOVE NOV-NUMERO TO WS-NUM-BUSCADO
019100
019200     PERFORM 2100-LOCALIZAR-I THRU 2100-LOCALIZAR-F
019300
019400     IF WS-ENCONTRADO = 'SI'
019500        IF CTA-CERRADA
019600           MOVE 'CUENTA CERRADA - ES TERMINAL' TO WS-MESSAGE-ERROR
019700           PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
019800        ELSE
019900           EVALUATE NOV-ACCION
020000              WHEN 'AC'
020100                 PERFORM 2200-ACTIVAR-I    THRU 2200-ACTIVAR-F
020200              WHEN 'SU'
020300                 PERFORM 2300-SUSPENDER-I  THRU 2300-SUSPENDER-F
020400              WHEN 'RE'
020500                 PERFORM 2200-ACTIVAR-I    THRU 2200-ACTIVAR-F
020550              WHEN 'DE'
020570                 PERFORM 2350-DESACTIVAR-I THRU 2350-DESACTIVAR-F
020600              WHEN 'CE'
020700                 PERFORM 2400-CERRAR-I     THRU 2400-CERRAR-F
020800              WHEN OTHER
020900                 MOVE 'ACCION NO VALIDA' TO WS-MESSAGE-ERROR
021000                 PERFORM 2500-RECHAZAR-I  THRU 2500-RECHAZAR-F
021100           END-EVALUATE
021200        END-IF
021300     END-IF
021400
021500     PERFORM 2900-LEER-I THRU 2900-LEER-F.
021600
021700 2000-PROCESO-F. EXIT.
021800
021900
022000*---- BUSCA LA CUENTA POR SU NUMERO -------------------------------
022100 2100-LOCALIZAR-I.
022200
022300     MOVE 'NO' TO WS-ENCONTRADO
022400     MOVE '00' TO FS-ACCTMAS
022500     MOVE ZEROS TO WS-CTA-RELKEY
022600
022700     PERFORM 2150-LEER-COMPARAR-I THRU 2150-LEER-COMPARAR-F
022800             UNTIL FS-ACCTMAS = '10' OR WS-ENCONTRADO = 'SI'
022900
023000     IF WS-ENCONTRADO = 'NO'
023100        MOVE 'CUENTA NO ENCONTRADA' TO WS-MESSAGE-ERROR
023200        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
023300     END-IF
023400
023500     MOVE '00' TO FS-ACCTMAS.
023600
023700 2100-LOCALIZAR-F. EXIT.
023800
023900
024000*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL NUMERO DE CUENTA --
024100 2150-LEER-COMPARAR-I.
024200
024300     READ ACCTMAS NEXT RECORD
024400     IF FS-ACCTMAS = '00'
024500        IF CTA-NUMERO = WS-NUM-BUSCADO
024600           MOVE 'SI' TO WS-ENCONTRADO
024700        END-IF
024800     END-IF.
024900
025000 2150-LEER-COMPARAR-F. EXIT.
025100
025200
025300*---- ACTIVAR / REACTIVAR - TRANSICION ESTRICTA (TKT-0385) ------
025400 2200-ACTIVAR-I.
025500
025600     MOVE CTA-ESTADO TO WS-ESTADO-ANTES
025700
025800     IF CTA-ACTIVA
025900        MOVE 'LA CUENTA YA ESTA ACTIVA' TO WS-MESSAGE-ERROR
026000        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
026100     ELSE
026200        SET CTA-ACTIVA TO TRUE
026300        PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F
026400        ADD 1 TO TOT-NOV-ACTIVADA
026500     END-IF.
026600
026700 2200-ACTIVAR-F. EXIT.
026800
026900
027000*---- SUSPENDER - TRANSICION ESTRICTA (TKT-0230/TKT-0385) -------
027100 2300-SUSPENDER-I.
027200
027300     MOVE CTA-ESTADO TO WS-ESTADO-ANTES
027400
027500     IF CTA-SUSPENDIDA
027600        MOVE 'LA CUENTA YA ESTA SUSPENDIDA' TO WS-MESSAGE-ERROR
027700        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
027800     ELSE
027900        SET CTA-SUSPENDIDA TO TRUE
028000        PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F
028100        ADD 1 TO TOT-NOV-SUSPENDIDA
028200     END-IF.
028300
028400 2300-SUSPENDER-F. EXIT.
028410
028420*---- DESACTIVAR - TRANSICION ESTRICTA (TKT-0715) ----------------
028430 2350-DESACTIVAR-I.
028440
028450     MOVE CTA-ESTADO TO WS-ESTADO-ANTES
028460
028470     IF CTA-INACTIVA
028480        MOVE 'LA CUENTA YA ESTA INACTIVA' TO WS-MESSAGE-ERROR
028490        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
028500     ELSE
028510        SET CTA-INACTIVA TO TRUE
028520        PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F
028530        ADD 1 TO TOT-NOV-DESACTIVADA
028540     END-IF.
028550
028560 2350-DESACTIVAR-F. EXIT.
028570
028580
028700*---- CERRAR - EXIGE SALDO EN CERO (TKT-0265/TKT-0358) ----------
028800 2400-CERRAR-I.
028900
029000     MOVE CTA-ESTADO TO WS-ESTADO-ANTES
029100
029200     IF CTA-SALDO-ACTUAL > ZEROS
029300        MOVE 'NO SE PUEDE CERRAR CON SALDO MAYOR A CERO'
029400                TO WS-MESSAGE-ERROR
029500        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
029600     ELSE
029700        SET CTA-CERRADA TO TRUE
029800        PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F
029900        ADD 1 TO TOT-NOV-CERRADA
030000     END-IF.
030100
030200 2400-CERRAR-F. EXIT.
030300
030400
030500*---- LISTA EL MOTIVO DE RECHAZO ----------------------------------
030600 2500-RECHAZAR-I.
030700
030800     ADD 1 TO TOT-NOV-ERRORES
030900     MOVE SPACES TO REG-SALIDA
031000     STRING 'RECHAZADO   NUMERO=' NOV-NUMERO (1:20)
031100            ' MOTIVO=' WS-MESSAGE-ERROR
031200            DELIMITED BY SIZE INTO REG-SALIDA
031300     WRITE REG-SALIDA.
031400
031500 2500-RECHAZAR-F. EXIT.
031600
031700
031800*---- REGRABA EL MAESTRO CON EL NUEVO ESTADO ---------------------
031900 2600-GRABAR-I.
032000
032100     MOVE CTA-ESTADO TO WS-ESTADO-DESPUES
032200
032300     REWRITE CTA-REGISTRO INVALID KEY
032400        MOVE 'ERROR AL REGRABAR EL MAESTRO' TO WS-MESSAGE-ERROR
032500        PERFORM 2500-RECHAZAR-I THRU 2500-RECHAZAR-F
032600     NOT INVALID KEY
032700        MOVE SPACES TO REG-SALIDA
032800        STRING 'CAMBIO OK   NUMERO=' NOV-NUMERO (1:20)
032900               ' DE=' WS-ESTADO-ANTES ' A=' WS-ESTADO-DESPUES
033000               DELIMITED BY SIZE INTO REG-SALIDA
033100        WRITE REG-SALIDA
033200     END-REWRITE.
033300
033400 2600-GRABAR-F. EXIT.
033500
033600
033700*------------------------------------------------------------------
033800 2900-LEER-I.
033900
034000     READ ENTRADA
034100
034200     EVALUATE FS-NOVEDADES
034300        WHEN '00'
034400           ADD 1 TO TOT-NOV-LEIDAS
034500        WHEN '10'
034600           SET WS-FIN-LECTURA TO TRUE
034700        WHEN OTHER
034800           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-NOVEDADES
034900           MOVE 9999 TO RETURN-CODE
035000           SET WS-FIN-LECTURA TO TRUE
035100     END-EVALUATE.
035200
035300 2900-LEER-F. EXIT.
035400
035500
035600*------------------------------------------------------------------
035700 9999-FINAL-I.
035800
035900     CLOSE ENTRADA ACCTMAS SALIDA
036000
036100     DISPLAY '=============================================='
036200     DISPLAY ' PGMESCAF - CAMBIO DE ESTADO DE CUENTAS'
036300     DISPLAY ' NOVEDADES LEIDAS ...............: ' TOT-NOV-LEIDAS
036400     DISPLAY ' ACTIVADAS/REACTIVADAS ...........: '
036500                                             TOT-NOV-ACTIVADA
036600     DISPLAY ' SUSPENDIDAS .....................: '
036700                                           TOT-NOV-SUSPENDIDA
036720     DISPLAY ' DESACTIVADAS ....................: '
036740                                          TOT-NOV-DESACTIVADA
036800     DISPLAY ' CERRADAS ........................: '
036900                                              TOT-NOV-CERRADA
037000     DISPLAY ' CON ERROR .......................: ' TOT-NOV-ERRORES.
037100
037200 9999-FINAL-F. EXIT.
