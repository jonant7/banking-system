000100*////////////////// (CORTE) //////////////////////////////////////
000200**************************************************
000300*     WORK AREA CORTE DE CONTROL POR CUENTA       *
000400*     ESTADO DE CUENTA (PGMESTCAF)                *
000500**************************************************
000600 01  WS-REG-CORTE-CTA.
000700*        ACUMULADOR DE EXTRACCIONES (DEBITOS) DEL PERIODO
000800     03  COR-TOT-DEBITOS          PIC S9(11)V99 COMP-3
000900                                                  VALUE ZEROS.
001000*        ACUMULADOR DE DEPOSITOS (CREDITOS) DEL PERIODO
001100     03  COR-TOT-CREDITOS         PIC S9(11)V99 COMP-3
001200                                                  VALUE ZEROS.
001300*        SALDO VIGENTE DE LA CUENTA AL MOMENTO DEL LISTADO
001400*        SALDO TOMADO DEL MAESTRO, NO SE RECALCULA POR RANGO DE
001420*        FECHAS (TKT-0421)
001500     03  COR-SALDO-DISPONIBLE     PIC S9(11)V99 COMP-3
001600                                                  VALUE ZEROS.
001700     03  COR-CUENTA-MOVS          PIC 9(05) COMP-3 VALUE ZEROS.
001800     03  FILLER                   PIC X(08)       VALUE SPACES.
