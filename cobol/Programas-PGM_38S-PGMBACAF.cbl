000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBACAF.
000300 AUTHOR. J-VEGA.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1988-11-07.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMBACAF  -  CAMBIO DE ESTADO DE CLIENTES                   *
001100*    ===========================================                 *
001200*    LEE NOVEDADES DE CAMBIO DE ESTADO (ACTIVAR / DESACTIVAR)    *
001300*    CONTRA EL MAESTRO DE CLIENTES (CUSTMAS).  A DIFERENCIA DEL  *
001400*    CAMBIO DE ESTADO DE CUENTAS (PGMESCAF), ESTA NOVEDAD ES     *
001500*    IDEMPOTENTE: SI EL CLIENTE YA ESTA EN EL ESTADO PEDIDO, LA  *
001600*    NOVEDAD SE CONSIDERA CUMPLIDA SIN GENERAR RECHAZO.          *
001700*                                                                *
001800******************************************************************
001900*                  BITACORA DE CAMBIOS                           *
002000*----------------------------------------------------------------*
002100* 1988-11-07  JVG  TKT-0140  VERSION ORIGINAL EN PANTALLA CICS    TKT-0140
002200*                            (MAPSET MAP4CAF, TRANSACCION ECAF)
002300* 1990-05-02  JVG  TKT-0205  SE AGREGA CONFIRMACION POR TECLADO   TKT-0205
002400* 1993-10-18  LRJ  TKT-0296  SE PASA A PROCESO BATCH NOCTURNO -   TKT-0296
002500*                            YA NO REQUIERE OPERADOR EN PANTALLA
002600* 1995-02-09  RFL  TKT-0344  NOVEDAD SOBRE ID EXTERNO, NO TIPDOC  TKT-0344
002700* 1998-12-01  MTR  TKT-0410  VENTANA DE SIGLO PARA FECHA DEL DIA  TKT-0410
002800* 2001-08-14  JVG  TKT-0463  LA NOVEDAD PASA A SER IDEMPOTENTE -  TKT-0463
002900*                            MISMO ESTADO YA NO ES RECHAZO
003000* 2004-03-11  LRJ  TKT-0509  MAESTRO DE CLIENTES PASA A RELATIVO  TKT-0509
003100* 2006-06-20  RFL  TKT-0560  CONTADOR SEPARADO PARA SIN-CAMBIO    TKT-0560
003200*----------------------------------------------------------------*
003300
003400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS WS-SW-MODO-PRUEBA.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT ENTRADA ASSIGN DDENTRA
004600            FILE STATUS IS FS-NOVEDADES.
004700
004800     SELECT CUSTMAS ASSIGN DDCLIMA
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE  IS DYNAMIC
005100            RELATIVE KEY IS WS-CLI-RELKEY
005200            FILE STATUS  IS FS-CUSTMAS.
005300
005400     SELECT SALIDA  ASSIGN DDSALID
005500            FILE STATUS IS FS-SALIDA.
005600
005700
005800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  ENTRADA
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500*    NOVEDAD DE CAMBIO DE ESTADO DE CLIENTE - 60 BYTES
006600*    NOV-ACCION = AC (ACTIVAR)   DA (DESACTIVAR)
006700 01  REG-ENTRADA.
006800     03  NOV-ID-EXTERNO       PIC X(50).
006900     03  NOV-ACCION           PIC X(02).
007000     03  FILLER               PIC X(08).
007100
007200 FD  CUSTMAS.
007300     COPY CPCLIMAE.
007400
007500 FD  SALIDA
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 01  REG-SALIDA.
007900     03  LST-DETALLE              PIC X(100).
008000     03  FILLER                   PIC X(10).
008100
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008500
008600 77  WS-SW-MODO-PRUEBA           PIC X.
008700
008800 77  FS-NOVEDADES                PIC XX      VALUE SPACES.
008900     88  FS-NOVEDADES-FIN                    VALUE '10'.
009000 77  FS-CUSTMAS                  PIC XX      VALUE SPACES.
009100     88  FS-CUSTMAS-FIN                      VALUE '10'.
009200 77  FS-SALIDA                   PIC XX      VALUE SPACES.
009300
009400 77  WS-STATUS-FIN                PIC X      VALUE 'N'.
009500     88  WS-FIN-LECTURA                      VALUE 'Y'.
009600     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
009700
009800 77  WS-ENCONTRADO                PIC X(02)  VALUE 'NO'.
009900 77  WS-MESSAGE-ERROR             PIC X(40)  VALUE SPACES.
010000
010100 77  TOT-NOV-LEIDAS         PIC 9(05) COMP   VALUE ZEROS.
010200 77  TOT-NOV-ACTIVADAS      PIC 9(05) COMP   VALUE ZEROS.
010300 77  TOT-NOV-DESACTIVADAS   PIC 9(05) COMP   VALUE ZEROS.
010400 77  TOT-NOV-SIN-CAMBIO     PIC 9(05) COMP   VALUE ZEROS.
010500 77  TOT-NOV-ERRORES        PIC 9(05) COMP   VALUE ZEROS.
010600 77  WS-CLI-RELKEY          PIC 9(08) COMP   VALUE ZEROS.
010700
010800*---- FECHA DEL SISTEMA (VENTANA DE SIGLO - TKT-0410) -----------
010900 01  WS-FECHA-HOY-AAMMDD.
011000     03  WS-HOY-AA           PIC 9(02)        VALUE ZEROS.
011100     03  WS-HOY-MM           PIC 9(02)        VALUE ZEROS.
011200     03  WS-HOY-DD           PIC 9(02)        VALUE ZEROS.
011300*    MISMA FECHA AAMMDD VISTA COMO UN SOLO NUMERO PARA EL
011400*    DISPLAY DE DEPURACION EN AMBIENTE DE PRUEBA (UPSI-0)
011500 01  WS-FECHA-HOY-AAMMDD-NUM REDEFINES WS-FECHA-HOY-AAMMDD
011600                              PIC 9(06).
011700
011800 01  WS-FECHA-HOY-CCYYMMDD.
011900     03  WS-HOY-CCYY         PIC 9(04)        VALUE ZEROS.
012000     03  WS-HOY-CCYY-MM      PIC 9(02)        VALUE ZEROS.
012100     03  WS-HOY-CCYY-DD      PIC 9(02)        VALUE ZEROS.
012200 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY-CCYYMMDD
012300                              PIC 9(08).
012400
012500*    ESTADO ANTERIOR DEL CLIENTE VISTO JUNTO AL NUEVO, PARA EL
012600*    LISTADO DE CONTROL (TKT-0560)
012700 01  WS-CAMBIO-ESTADO.
012800     03  WS-ESTADO-ANTES     PIC X(01)        VALUE SPACES.
012900     03  WS-ESTADO-DESPUES   PIC X(01)        VALUE SPACES.
013000 01  WS-CAMBIO-ESTADO-PAR REDEFINES WS-CAMBIO-ESTADO
013100                              PIC X(02).
013200
013300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013400
013500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013600 PROCEDURE DIVISION.
013700
013800 MAIN-PROGRAM-I.
013900
014000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014200                           UNTIL WS-FIN-LECTURA
014300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014400
014500 MAIN-PROGRAM-F. GOBACK.
014600
014700
014800*------------------------------------------------------------------
014900 1000-INICIO-I.
015000
015100     SET WS-NO-FIN-LECTURA TO TRUE
015200
015300     OPEN INPUT ENTRADA
015400     IF FS-NOVEDADES IS NOT EQUAL '00'
015500        DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-NOVEDADES
015600        SET WS-FIN-LECTURA TO TRUE
015700     END-IF
015800
015900     OPEN I-O   CUSTMAS
016000     IF FS-CUSTMAS IS NOT EQUAL '00'
016100        DISPLAY '* ERROR EN OPEN CUSTMAS = ' FS-CUSTMAS
016200        MOVE 9999 TO RETURN-CODE
016300        SET WS-FIN-LECTURA TO TRUE
016400     END-IF
016500
016600     OPEN OUTPUT SALIDA
016700     IF FS-SALIDA IS NOT EQUAL '00'
016800        DISPLAY '* ERROR EN OPEN SALIDA  = ' FS-SALIDA
016900        MOVE 9999 TO RETURN-CODE
017000        SET WS-FIN-LECTURA TO TRUE
017100     END-IF
017200
017300     ACCEPT WS-FECHA-HOY-AAMMDD FROM DATE
017400     IF WS-HOY-AA < 50
017500        COMPUTE WS-HOY-CCYY = 2000 + WS-HOY-AA
017600     ELSE
017700        COMPUTE WS-HOY-CCYY = 1900 + WS-HOY-AA
017800     END-IF
017900     MOVE WS-HOY-MM TO WS-HOY-CCYY-MM
018000     MOVE WS-HOY-DD TO WS-HOY-CCYY-DD
018100
018200     PERFORM 2900-LEER-I THRU 2900-LEER-F.
018300
018400 1000-INICIO-F. EXIT.
018500
018600
018700*------------------------------------------------------------------
018800 2000-PROCESO-I.
018900
019000     PERFORM 2100-LOCALIZAR-I THRU 2100-LOCALIZAR-F
019100
019200     IF WS-ENCONTRADO = 'SI'
019300        EVALUATE NOV-ACCION
019400           WHEN 'AC'
019500              PERFORM 2200-ACTIVAR-I   THRU 2200-ACTIVAR-F
019600           WHEN 'DA'
019700              PERFORM 2300-DESACTIVAR-I THRU 2300-DESACTIVAR-F
019800           WHEN OTHER
019900              MOVE 'ACCION NO VALIDA - USE AC O DA'
020000                      TO WS-MESSAGE-ERROR
020100              PERFORM 2400-RECHAZAR-I  THRU 2400-RECHAZAR-F
020200        END-EVALUATE
020300     END-IF
020400
020500     PERFORM 2900-LEER-I THRU 2900-LEER-F.
020600
020700 2000-PROCESO-F. EXIT.
020800
020900
021000*---- BUSCA EL CLIENTE POR SU ID EXTERNO (TKT-0344) --------------
021100 2100-LOCALIZAR-I.
021200
021300     MOVE 'NO' TO WS-ENCONTRADO
021400     MOVE '00' TO FS-CUSTMAS
021500     MOVE ZEROS TO WS-CLI-RELKEY
021600
021700     PERFORM 2150-LEER-COMPARAR-I THRU 2150-LEER-COMPARAR-F
021800             UNTIL FS-CUSTMAS = '10' OR WS-ENCONTRADO = 'SI'
021900
022000     IF WS-ENCONTRADO = 'NO'
022100        MOVE 'ID EXTERNO NO ENCONTRADO' TO WS-MESSAGE-ERROR
022200        PERFORM 2400-RECHAZAR-I THRU 2400-RECHAZAR-F
022300     END-IF
022400
022500     MOVE '00' TO FS-CUSTMAS.
022600
022700 2100-LOCALIZAR-F. EXIT.
022800
022900
023000*---- LEE UN RENGLON DEL MAESTRO Y COMPARA EL ID EXTERNO --------
023100 2150-LEER-COMPARAR-I.
023200
023300     READ CUSTMAS NEXT RECORD
023400     IF FS-CUSTMAS = '00'
023500        IF CLI-ID-EXTERNO = NOV-ID-EXTERNO
023600           MOVE 'SI' TO WS-ENCONTRADO
023700        END-IF
023800     END-IF.
023900
024000 2150-LEER-COMPARAR-F. EXIT.
024100
024200
024300*---- ACTIVAR - IDEMPOTENTE (TKT-0463) ---------------------------
024400 2200-ACTIVAR-I.
024500
024600     MOVE CLI-ESTADO TO WS-ESTADO-ANTES
024700
024800     IF CLI-ACTIVO
024900        ADD 1 TO TOT-NOV-SIN-CAMBIO
025000        MOVE SPACES TO REG-SALIDA
025100        STRING 'SIN CAMBIO  ID=' NOV-ID-EXTERNO (1:40)
025200               ' YA ESTABA ACTIVO' DELIMITED BY SIZE
025300               INTO REG-SALIDA
025400        WRITE REG-SALIDA
025500     ELSE
025600        SET CLI-ACTIVO TO TRUE
025700        MOVE WS-FECHA-HOY-NUM TO CLI-FEC-ULT-MOD
025800        PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
025900        ADD 1 TO TOT-NOV-ACTIVADAS
026000     END-IF.
026100
026200 2200-ACTIVAR-F. EXIT.
026300
026400
026500*---- DESACTIVAR - IDEMPOTENTE (TKT-0463) ------------------------
026600 2300-DESACTIVAR-I.
026700
026800     MOVE CLI-ESTADO TO WS-ESTADO-ANTES
026900
027000     IF CLI-INACTIVO
027100        ADD 1 TO TOT-NOV-SIN-CAMBIO
027200        MOVE SPACES TO REG-SALIDA
027300        STRING 'SIN CAMBIO  ID=' NOV-ID-EXTERNO (1:40)
027400               ' YA ESTABA INACTIVO' DELIMITED BY SIZE
027500               INTO REG-SALIDA
027600        WRITE REG-SALIDA
027700     ELSE
027800        SET CLI-INACTIVO TO TRUE
027900        MOVE WS-FECHA-HOY-NUM TO CLI-FEC-ULT-MOD
028000        PERFORM 2500-GRABAR-I THRU 2500-GRABAR-F
028100        ADD 1 TO TOT-NOV-DESACTIVADAS
028200     END-IF.
028300
028400 2300-DESACTIVAR-F. EXIT.
028500
028600
028700*---- REGRABA EL MAESTRO CON EL NUEVO ESTADO ---------------------
028800 2500-GRABAR-I.
028900
029000     MOVE CLI-ESTADO TO WS-ESTADO-DESPUES
029100
029200     REWRITE CLI-REGISTRO INVALID KEY
029300        MOVE 'ERROR AL REGRABAR EL MAESTRO' TO WS-MESSAGE-ERROR
029400        PERFORM 2400-RECHAZAR-I THRU 2400-RECHAZAR-F
029500     NOT INVALID KEY
029600        MOVE SPACES TO REG-SALIDA
029700        STRING 'CAMBIO OK   ID=' NOV-ID-EXTERNO (1:40)
029800               ' DE=' WS-ESTADO-ANTES ' A=' WS-ESTADO-DESPUES
029900               DELIMITED BY SIZE INTO REG-SALIDA
030000        WRITE REG-SALIDA
030100     END-REWRITE.
030200
030300 2500-GRABAR-F. EXIT.
030400
030500
030600*---- LISTA EL MOTIVO DE RECHAZO ----------------------------------
030700 2400-RECHAZAR-I.
030800
030900     ADD 1 TO TOT-NOV-ERRORES
031000     MOVE SPACES TO REG-SALIDA
031100     STRING 'RECHAZADO   ID=' NOV-ID-EXTERNO (1:40)
031200            ' MOTIVO=' WS-MESSAGE-ERROR
031300            DELIMITED BY SIZE INTO REG-SALIDA
031400     WRITE REG-SALIDA.
031500
031600 2400-RECHAZAR-F. EXIT.
031700
031800
031900*------------------------------------------------------------------
032000 2900-LEER-I.
032100
032200     READ ENTRADA
032300
032400     EVALUATE FS-NOVEDADES
032500        WHEN '00'
032600           ADD 1 TO TOT-NOV-LEIDAS
032700        WHEN '10'
032800           SET WS-FIN-LECTURA TO TRUE
032900        WHEN OTHER
033000           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-NOVEDADES
033100           MOVE 9999 TO RETURN-CODE
033200           SET WS-FIN-LECTURA TO TRUE
033300     END-EVALUATE.
033400
033500 2900-LEER-F. EXIT.
033600
033700
033800*------------------------------------------------------------------
033900 9999-FINAL-I.
034000
034100     CLOSE ENTRADA CUSTMAS SALIDA
034200
034300     DISPLAY '=============================================='
034400     DISPLAY ' PGMBACAF - CAMBIO DE ESTADO DE CLIENTES'
034500     DISPLAY ' NOVEDADES LEIDAS ...............: ' TOT-NOV-LEIDAS
034600     DISPLAY ' ACTIVADAS .......................: '
034700                                             TOT-NOV-ACTIVADAS
034800     DISPLAY ' DESACTIVADAS ....................: '
034900                                          TOT-NOV-DESACTIVADAS
035000     DISPLAY ' SIN CAMBIO (IDEMPOTENTE) ........: '
035100                                           TOT-NOV-SIN-CAMBIO
035200     DISPLAY ' CON ERROR .......................: ' TOT-NOV-ERRORES.
035300
035400 9999-FINAL-F. EXIT.
