000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRUCAF.
000300 AUTHOR. L-ROJAS.
000400 INSTALLATION. BANCO-CAF-CENTRO-DE-COMPUTO.
000500 DATE-WRITTEN. 1990-04-12.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEPARTAMENTO DE SISTEMAS.
000800******************************************************************
000900*                                                                *
001000*    PGMRUCAF  -  RUTINA DE DINERO (REDONDEO Y SIGNO)            *
001100*    ======================================================     *
001200*    SUBPROGRAMA COMUN, INVOCADO POR CALL DESDE LOS PROGRAMAS DE *
001300*    POSTEO DE MOVIMIENTOS (PGMMVCAF) Y DE ESTADO DE CUENTA      *
001400*    (PGMESTCAF).  OFRECE DOS FUNCIONES SEGUN LK-FUNCION:        *
001500*       'R' = REDONDEA LK-IMPORTE-ENTRA (4 DECIMALES) A 2        *
001600*             DECIMALES POR EL METODO HALF-UP (ARREDONDEO        *
001700*             COMERCIAL) Y LO DEVUELVE EN LK-IMPORTE-SALE.       *
001800*       'C' = COMPARA EL SIGNO DE LK-IMPORTE-ENTRA CONTRA CERO   *
001900*             Y DEVUELVE -1, 0 O +1 EN LK-SIGNO-RESULTADO.       *
002000*                                                                *
002100******************************************************************
002200*                  BITACORA DE CAMBIOS                           *
002300*----------------------------------------------------------------*
002400* 1990-04-12  LRJ  TKT-0220  VERSION ORIGINAL - RESTA UN MES A LA TKT-0220
002500*                            FECHA RECIBIDA (RUTINA DE CALENDARIO)
002600* 1994-08-05  RFL  TKT-0308  SE RECONVIERTE A RUTINA DE DINERO -  TKT-0308
002700*                            REDONDEO HALF-UP DE IMPORTES
002800* 1997-11-22  JVG  TKT-0395  SE AGREGA LA FUNCION DE COMPARAR SIGNTKT-0395
002900* 1998-12-01  MTR  TKT-0410  AJUSTE AA2K - SIN IMPACTO, NO MANEJA TKT-0410
003000*                            FECHAS DESDE TKT-0308
003100* 2004-03-11  LRJ  TKT-0509  SE USA DESDE PGMMVCAF Y PGMESTCAF    TKT-0509
003200* 2012-02-08  MTR  TKT-0695  VALIDACION DE LK-FUNCION DESCONOCIDA TKT-0695
003300*----------------------------------------------------------------*
003400
003500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500*=======================*
004600
004700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004800
004900 01  WS-IMPORTE-TRABAJO       PIC S9(11)V9(04) COMP-3
005000                                                  VALUE ZEROS.
005100*    MISMO IMPORTE VISTO SIN SIGNO PARA EL REDONDEO MANUAL
005200 01  WS-IMPORTE-ABS REDEFINES WS-IMPORTE-TRABAJO
005300                              PIC 9(11)V9(04) COMP-3.
005400
005500 01  WS-IMPORTE-POS-GRP.
005600     03  WS-IMPORTE-POSITIVO  PIC 9(11)V9(04) COMP-3
005700                                                  VALUE ZEROS.
005800*    MISMO CAMPO VISTO COMO ENTERO DE 4 DECIMALES PARA DEPURAR
005900*    POR DISPLAY EN AMBIENTE DE PRUEBA
006000 01  WS-IMPORTE-POS-ENTERO REDEFINES WS-IMPORTE-POS-GRP
006100                              PIC 9(15) COMP-3.
006200*    VISTA DEL IMPORTE REDONDEADO SIN SIGNO, ANTES DE REAPLICAR
006300*    EL SIGNO ORIGINAL
006400 01  WS-IMPORTE-REDONDO.
006500     03  WS-REDONDO-PESOS     PIC 9(11) COMP-3  VALUE ZEROS.
006600     03  WS-REDONDO-CTVOS     PIC 9(02) COMP-3  VALUE ZEROS.
006700 01  WS-IMPORTE-REDONDO-NUM REDEFINES WS-IMPORTE-REDONDO
006800                              PIC 9(11)V99.
006900
007000 77  WS-SIGNO-ORIGINAL        PIC X(01)        VALUE SPACES.
007100     88  WS-SIGNO-NEGATIVO                     VALUE '-'.
007200
007300 01  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007400
007500*-----------------------------------------------------------------
007600 LINKAGE SECTION.
007700*================*
007800 01  LK-COMUNICACION.
007900*        R = REDONDEAR   C = COMPARAR SIGNO
008000     03  LK-FUNCION           PIC X(01).
008100     03  LK-IMPORTE-ENTRA     PIC S9(11)V9(04) COMP-3.
008200     03  LK-IMPORTE-SALE      PIC S9(11)V99    COMP-3.
008300     03  LK-SIGNO-RESULTADO   PIC S9(01).
008400     03  FILLER               PIC X(04).
008500
008600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 PROCEDURE DIVISION USING LK-COMUNICACION.
008800
008900 MAIN-PROGRAM-I.
009000
009100     MOVE ZEROS TO RETURN-CODE
009200
009300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
009400
009500     IF RETURN-CODE = ZEROS
009600        EVALUATE LK-FUNCION
009700           WHEN 'R'
009800              PERFORM 2000-REDONDEAR-I THRU 2000-REDONDEAR-F
009900           WHEN 'C'
010000              PERFORM 3000-COMPARAR-I  THRU 3000-COMPARAR-F
010100           WHEN OTHER
010200              MOVE 05 TO RETURN-CODE
010300        END-EVALUATE
010400     END-IF
010500
010600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
010700
010800 MAIN-PROGRAM-F. GOBACK.
010900
011000
011100*------------------------------------------------------------------
011200 1000-INICIO-I.
011300
011400     MOVE LK-IMPORTE-ENTRA TO WS-IMPORTE-TRABAJO.
011500
011600 1000-INICIO-F. EXIT.
011700
011800
011900*---- REDONDEO COMERCIAL HALF-UP A 2 DECIMALES (TKT-0308) -------
012000 2000-REDONDEAR-I.
012100
012200     MOVE SPACES TO WS-SIGNO-ORIGINAL
012300     MOVE ZEROS  TO WS-IMPORTE-POSITIVO
012400
012500     IF WS-IMPORTE-TRABAJO < ZEROS
012600        MOVE '-' TO WS-SIGNO-ORIGINAL
012700        COMPUTE WS-IMPORTE-POSITIVO =
012800                ZEROS - WS-IMPORTE-TRABAJO
012900     ELSE
013000        MOVE WS-IMPORTE-TRABAJO TO WS-IMPORTE-POSITIVO
013100     END-IF
013200
013300     COMPUTE WS-IMPORTE-REDONDO-NUM ROUNDED =
013400             WS-IMPORTE-POSITIVO
013500
013600     MOVE WS-IMPORTE-REDONDO-NUM TO LK-IMPORTE-SALE
013700
013800     IF WS-SIGNO-NEGATIVO AND LK-IMPORTE-SALE NOT = ZEROS
013900        COMPUTE LK-IMPORTE-SALE = ZEROS - LK-IMPORTE-SALE
014000     END-IF.
014100
014200 2000-REDONDEAR-F. EXIT.
014300
014400
014500*---- COMPARACION DE SIGNO CONTRA CERO (TKT-0395) ----------------
014600 3000-COMPARAR-I.
014700
014800     IF WS-IMPORTE-TRABAJO > ZEROS
014900        MOVE +1 TO LK-SIGNO-RESULTADO
015000     ELSE
015100        IF WS-IMPORTE-TRABAJO < ZEROS
015200           MOVE -1 TO LK-SIGNO-RESULTADO
015300        ELSE
015400           MOVE  0 TO LK-SIGNO-RESULTADO
015500        END-IF
015600     END-IF.
015700
015800 3000-COMPARAR-F. EXIT.
015900
016000
016100*------------------------------------------------------------------
016200 9999-FINAL-I.
016300
016400     CONTINUE.
016500
016600 9999-FINAL-F. EXIT.
